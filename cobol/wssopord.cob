000100*******************************************
000200*                                          *
000300*  Record Definition For Order Summary     *
000400*        Output File                       *
000500*     One Record Per Generated Order       *
000600*******************************************
000700*  File size 47 bytes.
000800*
000900* 14/11/25 sbk - Created.
001000* 26/11/25 sbk - Reason widened to x(20), "BELOW SAFETY" would
001100*                not fit in the original x(12).
001200*
001300 01  SOP-Order-Summary-Record.
001400     03  Ord-Sku-Id          pic x(8).
001500     03  Ord-Order-Period    pic x(10).
001600*                                date of the order's period
001700     03  Ord-Order-Quantity  pic 9(7).
001800     03  Ord-Reason          pic x(20).
001900*                                BELOW SAFETY or STOCKOUT
002000     03  filler              pic x(2).
002100*
