000100*****************************************************************
000200*                                                               *
000300*                   S&OP  -  Batch Start Of Run                 *
000400*                                                               *
000500*****************************************************************
000600*
000700 identification          division.
000800*================================
000900*
001000     program-id.         sp000.
001100     author.             R. T. Halloway.
001200     installation.       Meridian Supply Chain Systems.
001300     date-written.       14/03/1984.
001400     date-compiled.
001500     security.           Copyright (C) 1984-2026, Meridian Supply
001600                         Chain Systems.  All rights reserved.
001700                         Proprietary - see the file LICENSE for
001800                         terms of use within the Meridian batch
001900                         suite.
002000*
002100*    Remarks.            Batch driver for the S&OP nightly run.
002200*                        Stamps the run date, clears the run-level
002300*                        totals record and chains the five
002400*                        planning units followed by the run
002500*                        report, in the fixed order the units
002600*                        depend on one another's output - Unit 3
002700*                        and Unit 5 both call sp031, Unit 4 and
002800*                        Unit 5 read the same inputs as Unit 1
002900*                        but neither reads Unit 1's output, so
003000*                        the five run independently of each
003100*                        other once the totals record is zeroed.
003200*
003300*    Called modules.     sp010, sp020, sp030, sp040, sp050, sp090.
003400*
003500*    Files used.         None directly - each called unit opens
003600*                        its own files.
003700*
003800*    Error messages used.
003900*                        None.
004000*
004100* Changes:
004200* 14/03/84 rth - 1.0.00 Created - chain control for the old
004300*                       Material Requirements batch suite, called
004400*                       MRP-1 through MRP-4 in the run book.
004500* 02/09/86 rth -    .01 Retry switch added - night ops wanted a
004600*                       way to re-run from the top without pulling
004700*                       a full restart from the tape librarian.
004800* 19/11/91 jkm -    .02 Program-id and JCL slot kept as-is when
004900*                       the batch library was split off the
005000*                       payroll suite's own chain control.
005100* 30/09/98 dlw - 1.1.00 Year 2000 - two-digit year window in the
005200*                       run-date stamp was going to roll to "00"
005300*                       and sort behind every prior run, century
005400*                       carried through explicitly from here on.
005500* 14/02/03 dlw -    .01 Abnormal-end mail step added after a
005600*                       night run hung for six hours with nobody
005700*                       paged.
005800* 21/06/11          Recompiled under the site's upgraded COBOL
005900*                       run-time, no logic change.
006000* 10/11/25 sbk - 2.0.00 Gutted and rebuilt for the S&OP
006100*                       re-platform - the old MRP chain is
006200*                       retired.  This now drives Units 1-5 and
006300*                       the run report; the program-id and run-
006400*                       book slot are the only things carried
006500*                       over from the 1984 original.
006600* 12/11/25 sbk -    .01 Sop-Run-Date moved ahead of the zero of
006700*                       Sop-Run-Totals - was being stamped after
006800*                       the totals record had already gone to
006900*                       sp010 on the first cut, wrong run date on
007000*                       every line of the report.
007100* 20/11/25 sbk - 2.0.01 Sp040/Sp050 added to the chain once Units
007200*                       4 and 5 were built.
007300* 09/12/25 sbk -    .02 Units-Called-Count added - night ops
007400*                       asked for a counter they could pick up off
007500*                       a Display if a retry run stopped partway
007600*                       through the chain.
007700*
007800*****************************************************************
007900*
008000 environment             division.
008100*================================
008200*
008300 configuration           section.
008400 special-names.
008500     class SKU-Chars is "A" thru "Z" "0" thru "9"
008600     UPSI-0 on  status is SP-Rerun-Requested
008700     UPSI-0 off status is SP-Normal-Run.
008800*
008900 data                    division.
009000*================================
009100*
009200 working-storage         section.
009300*-----------------------
009400 77  prog-name           pic x(17)   value "sp000 (2.0.01)".
009500*
009600 copy "wssopnam.cob".
009700*
009800 01  WS-Today.
009900     03  WS-Today-CC     pic 99.
010000     03  WS-Today-YY     pic 99.
010100     03  WS-Today-MM     pic 99.
010200     03  WS-Today-DD     pic 99.
010300*
010400*     Century+year against month+day, for a quick leap-year
010500*     style test without four elementary compares.
010600*
010700 01  WS-Today-Pair-Alt redefines WS-Today.
010800     03  WS-Today-Century-Year pic 9(4).
010900     03  WS-Today-Month-Day    pic 9(4).
011000*
011100*     Kept as a single field too - several shops' date routines
011200*     carry both views and this one is no different.
011300*
011400 01  WS-Today-Alt redefines WS-Today.
011500     03  WS-Today-Digits pic 9(8).
011600*
011700 01  WS-Run-Date-Work.
011800     03  WS-Rdw-Year     pic 9(4).
011900     03  filler          pic x       value "-".
012000     03  WS-Rdw-Month    pic 99.
012100     03  filler          pic x       value "-".
012200     03  WS-Rdw-Day      pic 99.
012300*
012400 01  WS-Run-Date-Alt redefines WS-Run-Date-Work.
012500     03  WS-Rdw-All      pic x(10).
012600*
012700*     Units-called count, picked up by night ops off a Display
012800*     if the retry switch (Upsi-0) was set and the run is being
012900*     watched for how far the chain got before the re-run.
013000*
013100 01  WS-Units-Called-Count pic 9(2)    comp.
013200 01  filler              pic x(20).
013300*
013400 linkage                 section.
013500************************
013600*
013700 copy "wssopcal.cob".
013800 copy "wssoptot.cob".
013900*
014000 procedure division.
014100*
014200 aa000-Main                  section.
014300***********************************
014400*
014500     accept   WS-Today from date.
014600     move     WS-Today-CC to WS-Rdw-Year (1:2).
014700     move     WS-Today-YY to WS-Rdw-Year (3:2).
014800     move     WS-Today-MM to WS-Rdw-Month.
014900     move     WS-Today-DD to WS-Rdw-Day.
015000     move     WS-Rdw-All  to Sop-Run-Date.
015100     move     zero        to Sop-Term-Code.
015200     move     "SP000"     to Sop-Caller.
015300*
015400     move     zero to Tot-Skus-Loaded
015500                       Tot-Demand-Recs
015600                       Tot-Supply-Recs.
015700     move     zero to Tot-Risk-Counter (1) Tot-Risk-Counter (2).
015800     move     zero to Tot-Abc-A-Count
015900                       Tot-Abc-B-Count
016000                       Tot-Abc-C-Count.
016100     move     zero to Tot-Drp-Orders
016200                       Tot-Drp-Avg-Svc-Level
016300                       Tot-Drp-Stockout-Periods.
016400     move     zero to Tot-Opt-Stockouts-Elim
016500                       Tot-Opt-Safety-Improve
016600                       Tot-Opt-Orders-Gen.
016700     move     zero to Tot-Scenario-Count.
016800*
016900     move     zero to WS-Units-Called-Count.
017000     move     "SP010" to Sop-Called.
017100     call     "SP010" using SOP-Calling-Data SOP-Run-Totals.
017200     add      1 to WS-Units-Called-Count.
017300     move     "SP020" to Sop-Called.
017400     call     "SP020" using SOP-Calling-Data SOP-Run-Totals.
017500     add      1 to WS-Units-Called-Count.
017600     move     "SP030" to Sop-Called.
017700     call     "SP030" using SOP-Calling-Data SOP-Run-Totals.
017800     add      1 to WS-Units-Called-Count.
017900     move     "SP040" to Sop-Called.
018000     call     "SP040" using SOP-Calling-Data SOP-Run-Totals.
018100     add      1 to WS-Units-Called-Count.
018200     move     "SP050" to Sop-Called.
018300     call     "SP050" using SOP-Calling-Data SOP-Run-Totals.
018400     add      1 to WS-Units-Called-Count.
018500     move     "SP090" to Sop-Called.
018600     call     "SP090" using SOP-Calling-Data SOP-Run-Totals.
018700     add      1 to WS-Units-Called-Count.
018800*
018900     goback.
019000*
