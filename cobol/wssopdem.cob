000100*******************************************
000200*                                          *
000300*  Record Definition For Weekly Demand     *
000400*           File                           *
000500*     Sequenced Sku-Id then Period-No      *
000600*******************************************
000700*  File size 28 bytes.
000800*
000900* 11/11/25 sbk - Created for S&OP re-platform, taken from the
001000*                forecast workbook import layout.
001100* 02/12/25 sbk - Period-No added, was date only - can't control
001200*                break on a date field reliably across years.
001300*
001400 01  SOP-Demand-Record.
001500     03  Dem-Sku-Id          pic x(8).
001600     03  Dem-Period-Date     pic x(10).
001700*                                ccyy-mm-dd, week start
001800     03  Dem-Period-No       pic 9(3).
001900*                                1 based, within horizon
002000     03  Dem-Qty             pic 9(7).
002100*                                forecast units, that week
002200     03  filler              pic x.
002300*
