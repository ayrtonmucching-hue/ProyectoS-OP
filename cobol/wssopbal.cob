000100*******************************************
000200*                                          *
000300*  Record Definition For Balanced Rop      *
000400*     Optimization Plan Output File        *
000500*     One Record Per Sku Per Period        *
000600*     Original And Optimized Side By Side  *
000700*******************************************
000800*  File size 100 bytes.
000900*
001000*  If split for a before/after report the Balanced-Before and
001100*  Balanced-After blocks below could each stand alone as the
001200*  source and target of a straight record move.
001300*
001400* 20/11/25 sbk - Created.
001500*   Consider whether Rop belongs in Balanced-Common or should be
001600*   recomputed downstream - left here for now so sp040 writes it
001700*   once per period rather than the caller re-deriving it.
001800* 29/11/25 sbk - Order-Reason widened to x(20) to match
001900*                wssopord.cob ("BELOW ROP" is longer than the
002000*                original x(12) allowed).
002100* 03/12/25 sbk - Max-Stock echoed into Balanced-Common, the
002200*                optimizer's cap check needs it at every period
002300*                not just at sku break.
002400*
002500 01  SOP-Balanced-Plan-Record.
002600     03  Bal-Sku-Id               pic x(8).
002700     03  Bal-Period-Date          pic x(10).
002800     03  Bal-Period-No            pic 9(3).
002900     03  Bal-Demand-Qty           pic 9(7).
003000*
003100*     Common sku parameters, echoed every period.
003200*
003300     03  Bal-Common.
003400         05  Bal-Safety-Stock     pic 9(7).
003500         05  Bal-Max-Stock        pic 9(7).
003600         05  Bal-Rop              pic 9(7).
003700*                                     computed reorder point
003800*
003900*     Pass A - original planned supply, no re-planning.
004000*
004100     03  Bal-Before.
004200         05  Bal-Supply-Original  pic 9(7).
004300         05  Bal-Proj-Inv-Original
004400                                  pic s9(7).
004500*
004600*     Pass B - supply after Rop re-planning.
004700*
004800     03  Bal-After.
004900         05  Bal-Supply-Optimized pic 9(7).
005000         05  Bal-Proj-Inv-Optimized
005100                                  pic s9(7).
005200         05  Bal-Order-Gen-Flag   pic x.
005300*                                     Y if optimizer added an order
005400         05  Bal-Order-Reason     pic x(20).
005500*                                     trigger cause, blank if none
005600     03  filler                   pic x(2).
005700*
