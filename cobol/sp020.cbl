000100*****************************************************************
000200*                                                               *
000300*                 S&OP  -  ABC Demand Classification             *
000400*                                                               *
000500*****************************************************************
000600*
000700 identification          division.
000800*================================
000900*
001000     program-id.         sp020.
001100     author.             R. T. Halloway.
001200     installation.       Meridian Supply Chain Systems.
001300     date-written.       19/11/1986.
001400     date-compiled.
001500     security.           Copyright (C) 1986-2026, Meridian Supply
001600                         Chain Systems.  All rights reserved.
001700                         Proprietary - see the file LICENSE.
001800*
001900*    Remarks.            Unit 2 of the S&OP batch - sums each
002000*                        sku's demand over the horizon, ranks the
002100*                        skus descending by that total and splits
002200*                        them into A/B/C bands on the standard
002300*                        80/95 cumulative-share Pareto cut.  No
002400*                        SORT verb is available to this shop's
002500*                        batch jobs for a file this shape, so the
002600*                        ranking is held and maintained in memory
002700*                        as each sku total comes off the break -
002800*                        an insertion into a kept-in-order table,
002900*                        same idea as the old commission-ranking
003000*                        routine but walking demand instead of
003100*                        dollars.
003200*
003300*    Called modules.     None.
003400*
003500*    Files used.         Demand-File.  Input, drives the sku
003600*                                      break (already sequenced
003700*                                      sku then period).
003800*                        Abc-File.     Output, one row per sku,
003900*                                      written in ranked order.
004000*
004100*    Error messages used.
004200*                        None.
004300*
004400* Changes:
004500* 19/11/86 rth - 1.0.00 Created - Stock Velocity Ranking, split
004600*                       off the old commission-ranking routine
004700*                       to rank parts by movement instead of
004800*                       salesman dollars.
004900* 08/05/90 rth -    .01 Table size raised from 100 to 200 parts
005000*                       as the catalogue grew past the original
005100*                       limit.
005200* 14/01/95 jkm -    .02 Cumulative-share cut points made into
005300*                       named constants, were hard-coded 80/95
005400*                       in three different paragraphs.
005500* 03/10/98 dlw - 1.1.00 Year 2000 - two-digit year on the ranking
005600*                       report header carried through to four.
005700* 25/02/09          Recompiled under the site's upgraded COBOL
005800*                       run-time, no logic change.
005900* 12/11/25 sbk - 2.0.00 Gutted and rebuilt for the S&OP
006000*                       re-platform - program-id and run-book
006100*                       slot carried over from 1986, logic
006200*                       below is new.
006300* 19/11/25 sbk -    .01 Table size raised 200 to 500 - the autoparts
006400*                       customer's catalogue blew the first limit.
006500* 26/11/25 sbk -    .02 Grand-total and cum-demand widened to
006600*                       9(11) - a 9(9) total overflowed on the
006700*                       combined-catalogue test run.
006800* 03/12/25 sbk - 2.0.01 Zero-demand guard added around the pct
006900*                       computes - an all-zero catalogue divided
007000*                       by zero and abended the first live trial.
007100*
007200*****************************************************************
007300*
007400 environment             division.
007500*================================
007600*
007700 configuration           section.
007800 special-names.
007900     class SKU-Chars is "A" thru "Z" "0" thru "9"
008000     UPSI-0 on  status is SP-Rerun-Requested
008100     UPSI-0 off status is SP-Normal-Run.
008200*
008300 input-output            section.
008400 file-control.
008500     select Demand-File  assign to "DEMAND-FILE"
008600         organization is line sequential
008700         file status  is WS-Demand-Status.
008800     select Abc-File     assign to "ABC-FILE"
008900         organization is line sequential
009000         file status  is WS-Abc-Status.
009100*
009200 data                    division.
009300*================================
009400*
009500 file                    section.
009600*
009700 fd  Demand-File.
009800 copy "wssopdem.cob".
009900*
010000 fd  Abc-File.
010100 copy "wssopabc.cob".
010200*
010300 working-storage         section.
010400*-----------------------
010500 77  prog-name           pic x(17)   value "sp020 (2.0.01)".
010600*
010700 copy "wssopnam.cob".
010800*
010900 01  WS-File-Status.
011000     03  WS-Demand-Status       pic xx.
011100     03  WS-Abc-Status          pic xx.
011200*
011300 01  WS-Demand-Eof              pic x       value "N".
011400*
011500 01  WS-Sku-Save.
011600     03  WS-Cur-Sku             pic x(8).
011700*
011800*     Kept from the old MRP-suite numbering scheme - unused here too.
011900*
012000 01  WS-Sku-Save-Numeric redefines WS-Sku-Save.
012100     03  WS-Cur-Sku-Num         pic 9(8).
012200*
012300 01  WS-Sku-Total-Demand        pic 9(9)    comp.
012400*
012500 01  WS-Sku-Table.
012600     03  WS-Table-Count         pic 9(4)    comp.
012700     03  Wa-Sku-Entry               occurs 500
012800                                     indexed by Ws-Idx.
012900         05  Wa-Sku-Id          pic x(8).
013000         05  Wa-Total-Demand    pic 9(9)    comp.
013100*
013200 01  WS-Ins-Idx                 pic 9(4)    comp.
013300 01  WS-Swap-Area.
013400     03  WS-Swap-Sku-Id         pic x(8).
013500     03  WS-Swap-Total          pic 9(9)    comp.
013600*
013700 01  WS-Totals-Work.
013800     03  WS-Grand-Total         pic 9(11)   comp.
013900     03  WS-Cum-Demand          pic 9(11)   comp.
014000*
014100*     One loop zeroes both at start of the ranking pass.
014200*
014300 01  WS-Totals-Work-Flat redefines WS-Totals-Work.
014400     03  WS-Totals-Elem         pic 9(11)   comp
014500                                occurs 2.
014600*
014700 01  WS-Pct-Calc.
014800     03  WS-Demand-Pct          pic 9(3)v99.
014900     03  WS-Cum-Pct             pic 9(3)v99.
015000*
015100*     Used only to test both are still zero together.
015200*
015300 01  WS-Pct-Calc-Alt redefines WS-Pct-Calc.
015400     03  WS-Pct-Calc-Digits     pic 9(10).
015500*
015600 01  filler                     pic x(20).
015700*
015800 linkage                 section.
015900************************
016000*
016100 copy "wssopcal.cob".
016200 copy "wssoptot.cob".
016300*
016400 procedure division using SOP-Calling-Data
016500                           SOP-Run-Totals.
016600*
016700 aa000-Main                  section.
016800***********************************
016900*
017000     open     input  Demand-File.
017100     open     output Abc-File.
017200     move     zero to WS-Table-Count.
017300     perform  aa011-Read-Demand.
017400     perform  aa020-Process-Sku thru aa020-Exit
017500         until WS-Demand-Eof = "Y".
017600     close    Demand-File.
017700     perform  aa060-Rank-And-Write.
017800     close    Abc-File.
017900     goback.
018000*
018100 aa011-Read-Demand.
018200     read     Demand-File
018300         at end move "Y" to WS-Demand-Eof
018400     end-read.
018500*
018600 aa020-Process-Sku.
018700     move     Dem-Sku-Id to WS-Cur-Sku.
018800     move     zero to WS-Sku-Total-Demand.
018900     perform  aa031-Add-Period thru aa031-Exit
019000         until WS-Demand-Eof = "Y"
019100         or    Dem-Sku-Id not = WS-Cur-Sku.
019200     perform  aa040-Insert-Sku.
019300 aa020-Exit.  exit.
019400*
019500 aa031-Add-Period.
019600     add      Dem-Qty to WS-Sku-Total-Demand.
019700     perform  aa011-Read-Demand.
019800 aa031-Exit.  exit.
019900*
020000 aa040-Insert-Sku.
020100     add      1 to WS-Table-Count.
020200     move     WS-Cur-Sku          to Wa-Sku-Id (WS-Table-Count).
020300     move     WS-Sku-Total-Demand to Wa-Total-Demand
020400                                       (WS-Table-Count).
020500     move     WS-Table-Count to WS-Ins-Idx.
020600     perform  aa041-Bubble-Up thru aa041-Exit
020700         until WS-Ins-Idx <= 1
020800         or    Wa-Total-Demand (WS-Ins-Idx) <=
020900               Wa-Total-Demand (WS-Ins-Idx - 1).
021000*
021100 aa041-Bubble-Up.
021200     move     Wa-Sku-Id       (WS-Ins-Idx)     to WS-Swap-Sku-Id.
021300     move     Wa-Total-Demand (WS-Ins-Idx)     to WS-Swap-Total.
021400     move     Wa-Sku-Id       (WS-Ins-Idx - 1) to
021500              Wa-Sku-Id (WS-Ins-Idx).
021600     move     Wa-Total-Demand (WS-Ins-Idx - 1) to
021700              Wa-Total-Demand (WS-Ins-Idx).
021800     move     WS-Swap-Sku-Id to Wa-Sku-Id       (WS-Ins-Idx - 1).
021900     move     WS-Swap-Total  to Wa-Total-Demand (WS-Ins-Idx - 1).
022000     subtract 1 from WS-Ins-Idx.
022100 aa041-Exit.  exit.
022200*
022300 aa060-Rank-And-Write.
022400     perform  aa061-Zero-Totals
022500         varying Ws-Idx from 1 by 1
022600         until   Ws-Idx > 2.
022700     perform  aa062-Sum-Grand-Total
022800         varying Ws-Idx from 1 by 1
022900         until   Ws-Idx > WS-Table-Count.
023000     perform  aa070-Write-One-Abc thru aa070-Exit
023100         varying Ws-Idx from 1 by 1
023200         until   Ws-Idx > WS-Table-Count.
023300*
023400 aa061-Zero-Totals.
023500     move     zero to WS-Totals-Elem (Ws-Idx).
023600*
023700 aa062-Sum-Grand-Total.
023800     add      Wa-Total-Demand (Ws-Idx) to WS-Grand-Total.
023900*
024000 aa070-Write-One-Abc.
024100     move     Wa-Sku-Id (Ws-Idx)       to Abc-Sku-Id.
024200     move     Wa-Total-Demand (Ws-Idx) to Abc-Total-Demand.
024300     add      Wa-Total-Demand (Ws-Idx) to WS-Cum-Demand.
024400     if       WS-Grand-Total = zero
024500              move zero to WS-Demand-Pct WS-Cum-Pct
024600     else
024700              compute WS-Demand-Pct rounded =
024800                      Wa-Total-Demand (Ws-Idx) * 100 /
024900                      WS-Grand-Total
025000              compute WS-Cum-Pct rounded =
025100                      WS-Cum-Demand * 100 / WS-Grand-Total
025200     end-if.
025300     move     WS-Demand-Pct to Abc-Demand-Pct.
025400     move     WS-Cum-Pct    to Abc-Cum-Pct.
025500     if       WS-Cum-Pct <= Sop-Abc-Class-A-Pct
025600              move "A" to Abc-Class
025700              add  1 to Tot-Abc-A-Count
025800     else
025900              if  WS-Cum-Pct <= Sop-Abc-Class-B-Pct
026000                  move "B" to Abc-Class
026100                  add  1 to Tot-Abc-B-Count
026200              else
026300                  move "C" to Abc-Class
026400                  add  1 to Tot-Abc-C-Count
026500              end-if
026600     end-if.
026700     write    SOP-Abc-Record.
026800 aa070-Exit.  exit.
026900*
