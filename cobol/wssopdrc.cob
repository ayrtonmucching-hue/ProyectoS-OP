000100******************************************************
000200*                                                    *
000300*  Linkage For The Shared DRP-Core Subroutine (sp031)*
000400*     One Sku's Period Table, In And Out             *
000500******************************************************
000600*
000700* 22/11/25 sbk - Pulled the order-trigger/order-quantity/service-
000800*                level arithmetic out of sp030 into its own
000900*                called module so sp050's scenario runs do not
001000*                carry a second copy of the same formulas -
001100*                same idea as the old shared-edits subroutine,
001200*                just carrying a period table instead of a
001300*                single transaction.
001400* 29/11/25 sbk - Dc-Order-Reason added per period rather than
001500*                leaving the caller to re-derive STOCKOUT versus
001600*                BELOW SAFETY from the pre-order position, which
001700*                this module does not otherwise return.
001800*
001900 01  SOP-Drp-Core-Linkage.
002000     03  Dc-Sku-Id                pic x(8).
002100     03  Dc-Opening-Inventory     pic s9(7).
002200     03  Dc-Safety-Stock          pic 9(7).
002300     03  Dc-Max-Stock             pic 9(7).
002400     03  Dc-Moq                   pic 9(7).
002500     03  Dc-Period-Count          pic 9(3)    comp.
002600     03  Dc-Avg-Weekly-Demand     pic 9(7)v99.
002700*                                    returned, informational
002800     03  Dc-Sku-Orders-Generated  pic 9(5)    comp.
002900     03  Dc-Sku-Stockout-Periods  pic 9(5)    comp.
003000     03  Dc-Periods                   occurs 60
003100                                       indexed by Dc-Idx.
003200         05  Dc-Period-Date       pic x(10).
003300         05  Dc-Period-No         pic 9(3).
003400         05  Dc-Demand-Qty        pic 9(7).
003500         05  Dc-Supply-Qty        pic 9(7).
003600*
003700*         Returned by sp031 - caller supplies none of these.
003800*
003900         05  Dc-Order-Needed-Flag pic x.
004000         05  Dc-Order-Quantity    pic 9(7).
004100         05  Dc-Order-Reason      pic x(20).
004200         05  Dc-Final-Inventory   pic s9(7).
004300         05  Dc-Service-Level     pic 9(3)v99.
004400     03  filler                   pic x(10).
004500*
