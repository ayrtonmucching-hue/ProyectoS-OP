000100*******************************************
000200*                                          *
000300*  Record Definition For Inventory         *
000400*        Parameter File                    *
000500*     Uses Sku-Id as key                   *
000600*******************************************
000700*  File size 38 bytes.
000800*
000900* 11/11/25 sbk - Created for S&OP re-platform.
001000* 19/11/25 sbk - Shelf-Life-Days added, carried only - no shelf
001100*                life arithmetic is performed by this system.
001200*
001300 01  SOP-Inventory-Param-Record.
001400     03  Inv-Sku-Id            pic x(8).
001500     03  Inv-Opening-Inventory pic s9(7).
001600*                                  units on hand, horizon start
001700     03  Inv-Safety-Stock      pic 9(7).
001800*                                  minimum desired units
001900     03  Inv-Max-Stock         pic 9(7).
002000*                                  maximum allowed units
002100     03  Inv-Lead-Time-Days    pic 9(3).
002200*                                  replenishment lead time, days
002300     03  Inv-Moq               pic 9(7).
002400*                                  minimum order quantity, units
002500     03  Inv-Shelf-Life-Days   pic 9(4).
002600*                                  product shelf life, days
002700*                                  carried only, not used below
002800     03  filler                pic x(3).
002900*
