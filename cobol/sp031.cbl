000100*****************************************************************
000200*                                                               *
000300*            S&OP  -  DRP Core (Order/Service-Level)            *
000400*                 Shared By Sp030 And Sp050                     *
000500*                                                               *
000600*****************************************************************
000700*
000800 identification          division.
000900*================================
001000*
001100     program-id.         sp031.
001200     author.             R. T. Halloway.
001300     installation.       Meridian Supply Chain Systems.
001400     date-written.       18/08/1987.
001500     date-compiled.
001600     security.           Copyright (C) 1987-2026, Meridian Supply
001700                         Chain Systems.  All rights reserved.
001800                         Proprietary - see the file LICENSE.
001900*
002000*    Remarks.            One sku's worth of the DRP order-trigger,
002100*                        order-quantity and service-level
002200*                        arithmetic, walked period by period.
002300*                        CALLed by sp030 for the base plan and by
002400*                        sp050 once per scenario with a scaled
002500*                        safety stock - kept as a single copy so
002600*                        the formulas cannot drift between the
002700*                        two callers, same reasoning as the old
002800*                        shared order-quantity subroutine this
002900*                        program-id used to hold.  No files of
003000*                        its own - all data arrives and leaves
003100*                        on the linkage.
003200*
003300*    Called modules.     None.
003400*
003500*    Files used.         None - linkage only.
003600*
003700*    Error messages used.
003800*                        None.
003900*
004000* Changes:
004100* 18/08/87 rth - 1.0.00 Created - shared order-quantity/safety-
004200*                       stock subroutine, CALLed by the old
004300*                       Replenishment Order Batch and its sister
004400*                       job in the MRP suite.
004500* 14/02/92 jkm -    .01 Max-stock cap moved in here from both
004600*                       callers after it drifted out of sync
004700*                       between them twice in one quarter.
004800* 16/10/98 dlw - 1.1.00 Year 2000 - no date fields of its own,
004900*                       recompiled with the rest of the suite
005000*                       for the century rollover.
005100* 27/04/16          Recompiled under the site's upgraded COBOL
005200*                       run-time, no logic change.
005300* 22/11/25 sbk - 2.0.00 Gutted and rebuilt for the S&OP
005400*                       re-platform, split out of the new sp030
005500*                       so sp050 could reuse it unchanged -
005600*                       program-id carried over from 1987, logic
005700*                       below is new.
005800* 28/11/25 sbk -    .01 Order cap re-read from the spec - a capped
005900*                       order that comes out at or below zero is
006000*                       now suppressed, was being placed as a
006100*                       zero-unit order with the flag still set.
006200* 05/12/25 sbk - 2.0.01 Avg-weekly-demand guarded against a zero
006300*                       period count - cannot happen from sp030
006400*                       but sp050's scenario file could in theory
006500*                       hand this module an empty sku.
006600* 09/12/25 sbk -    .02 Position-Chars byte view added - auditor
006700*                       asked for a raw dump alongside the signed
006800*                       digit view, no change to the arithmetic.
006900*
007000*****************************************************************
007100*
007200 environment             division.
007300*================================
007400*
007500 configuration           section.
007600 special-names.
007700     class SKU-Chars is "A" thru "Z" "0" thru "9"
007800     UPSI-0 on  status is SP-Rerun-Requested
007900     UPSI-0 off status is SP-Normal-Run.
008000*
008100 data                    division.
008200*================================
008300*
008400 working-storage         section.
008500*-----------------------
008600 77  prog-name                   pic x(17)
008700                                  value "sp031 (2.0.01)".
008800*
008900 01  WS-Sku-Total-Demand         pic 9(9)    comp.
009000 01  WS-Position.
009100     03  WS-Prior-Position        pic s9(7).
009200     03  WS-Pre-Order-Position    pic s9(7).
009300*
009400*     Quick "both halves still zero" test, start of sku.
009500*
009600 01  WS-Position-Alt redefines WS-Position.
009700     03  WS-Position-Digits       pic s9(14).
009800*
009900*     Character view of the same fourteen bytes, for the odd
010000*     occasion the audit trail wants a raw dump of the position
010100*     rather than a signed number.
010200*
010300 01  WS-Position-Chars redefines WS-Position.
010400     03  WS-Prior-Position-Chars     pic x(7).
010500     03  WS-Pre-Order-Position-Chars pic x(7).
010600 01  WS-Order-Calc.
010700     03  WS-Target-Position       pic s9(7).
010800     03  WS-Need                  pic s9(7).
010900     03  WS-Order-Qty             pic s9(7).
011000*
011100*     Kept from the old batch-edit module - a reminder the three
011200*     fields above once lived as three separate 77-levels before
011300*     being grouped for the elementary move below.
011400*
011500 01  WS-Order-Calc-Alt redefines WS-Order-Calc.
011600     03  WS-Order-Calc-Elem       pic s9(7)
011700                                  occurs 3.
011800*
011900 01  filler                       pic x(20).
012000*
012100 linkage                 section.
012200************************
012300*
012400 copy "wssopdrc.cob".
012500*
012600 procedure division using SOP-Drp-Core-Linkage.
012700*
012800 aa000-Main                  section.
012900***********************************
013000*
013100     move     zero to Dc-Sku-Orders-Generated
013200                       Dc-Sku-Stockout-Periods.
013300     perform  aa010-Compute-Avg-Weekly-Demand.
013400     move     Dc-Opening-Inventory to WS-Prior-Position.
013500     perform  aa020-Process-Period thru aa020-Exit
013600         varying Dc-Idx from 1 by 1
013700         until   Dc-Idx > Dc-Period-Count.
013800     goback.
013900*
014000 aa010-Compute-Avg-Weekly-Demand.
014100     move     zero to WS-Sku-Total-Demand.
014200     perform  aa011-Add-Demand
014300         varying Dc-Idx from 1 by 1
014400         until   Dc-Idx > Dc-Period-Count.
014500     if       Dc-Period-Count = zero
014600              move zero to Dc-Avg-Weekly-Demand
014700     else
014800              compute Dc-Avg-Weekly-Demand rounded =
014900                      WS-Sku-Total-Demand / Dc-Period-Count
015000     end-if.
015100*
015200 aa011-Add-Demand.
015300     add      Dc-Demand-Qty (Dc-Idx) to WS-Sku-Total-Demand.
015400*
015500 aa020-Process-Period.
015600     compute  WS-Pre-Order-Position = WS-Prior-Position
015700              + Dc-Supply-Qty (Dc-Idx) - Dc-Demand-Qty (Dc-Idx).
015800     move     spaces to Dc-Order-Reason (Dc-Idx).
015900     move     "N"    to Dc-Order-Needed-Flag (Dc-Idx).
016000     move     zero   to Dc-Order-Quantity (Dc-Idx).
016100     move     WS-Pre-Order-Position to WS-Prior-Position.
016200     if       WS-Pre-Order-Position < Dc-Safety-Stock
016300              perform aa030-Raise-An-Order
016400     end-if.
016500     move     WS-Prior-Position to Dc-Final-Inventory (Dc-Idx).
016600     perform  aa040-Compute-Service-Level.
016700     if       Dc-Final-Inventory (Dc-Idx) <= zero
016800              add 1 to Dc-Sku-Stockout-Periods
016900     end-if.
017000 aa020-Exit.  exit.
017100*
017200 aa030-Raise-An-Order.
017300     compute  WS-Target-Position = Dc-Safety-Stock
017400              + Dc-Avg-Weekly-Demand.
017500     compute  WS-Need = WS-Target-Position - WS-Pre-Order-Position.
017600     if       WS-Need > Dc-Moq
017700              move WS-Need to WS-Order-Qty
017800     else
017900              move Dc-Moq  to WS-Order-Qty
018000     end-if.
018100     if       WS-Pre-Order-Position + WS-Order-Qty > Dc-Max-Stock
018200              compute WS-Order-Qty =
018300                      Dc-Max-Stock - WS-Pre-Order-Position
018400     end-if.
018500     if       WS-Order-Qty > zero
018600              move "Y" to Dc-Order-Needed-Flag (Dc-Idx)
018700              move WS-Order-Qty to Dc-Order-Quantity (Dc-Idx)
018800              add  WS-Order-Qty to WS-Prior-Position
018900              add  1 to Dc-Sku-Orders-Generated
019000              if   WS-Pre-Order-Position <= zero
019100                   move "STOCKOUT" to Dc-Order-Reason (Dc-Idx)
019200              else
019300                   move "BELOW SAFETY" to
019400                        Dc-Order-Reason (Dc-Idx)
019500              end-if
019600     end-if.
019700*
019800 aa040-Compute-Service-Level.
019900     if       Dc-Final-Inventory (Dc-Idx) < zero
020000              move zero to Dc-Service-Level (Dc-Idx)
020100     else
020200              if Dc-Safety-Stock = zero
020300                 move 100.00 to Dc-Service-Level (Dc-Idx)
020400              else
020500                 if Dc-Final-Inventory (Dc-Idx) >=
020600                    Dc-Safety-Stock
020700                    move 100.00 to Dc-Service-Level (Dc-Idx)
020800                 else
020900                    compute Dc-Service-Level (Dc-Idx) rounded =
021000                            Dc-Final-Inventory (Dc-Idx) * 100 /
021100                            Dc-Safety-Stock
021200                 end-if
021300              end-if
021400     end-if.
021500*
