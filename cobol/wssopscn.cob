000100*******************************************
000200*                                          *
000300*  Record Definition For What-If Scenario  *
000400*           File                           *
000500*     One Record Per Named Scenario        *
000600*******************************************
000700*  File size 28 bytes padded to 30 by filler.
000800*
000900* 13/11/25 sbk - Created.  Multipliers carried as 9(1)v9(2) to
001000*                match the planner's safety-stock/frequency
001100*                sliders - never more than a single digit of
001200*                whole multiple in practice.
001300*
001400 01  SOP-Scenario-Record.
001500     03  Scn-Name              pic x(16).
001600*                                  e.g. "Conservative"
001700     03  Scn-Safety-Mult       pic 9(1)v9(2).
001800*                                  scales each sku's safety stock
001900     03  Scn-Frequency-Mult    pic 9(1)v9(2).
002000*                                  informational only, see rules
002100     03  Scn-Service-Target    pic 9(3).
002200*                                  target service level, whole pct
002300     03  filler                pic x(2).
002400*
