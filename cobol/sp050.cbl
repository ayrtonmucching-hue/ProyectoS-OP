000100*****************************************************************
000200*                                                               *
000300*                 S&OP  -  DRP Scenario Simulation              *
000400*                                                               *
000500*****************************************************************
000600*
000700 identification          division.
000800*================================
000900*
001000     program-id.         sp050.
001100     author.             R. T. Halloway.
001200     installation.       Meridian Supply Chain Systems.
001300     date-written.       14/01/1991.
001400     date-compiled.
001500     security.           Copyright (C) 1991-2026, Meridian Supply
001600                         Chain Systems.  All rights reserved.
001700                         Proprietary - see the file LICENSE.
001800*
001900*    Remarks.            Unit 5 of the S&OP batch - for each row
002000*                        of the scenario file, scales every sku's
002100*                        safety stock by that scenario's
002200*                        multiplier and reruns the Unit 3 DRP
002300*                        logic (via sp031, same module sp030
002400*                        calls) against it, then rolls the whole
002500*                        run up into one comparison row.  The
002600*                        demand/supply/inventory files are closed
002700*                        and reopened for each scenario - this
002800*                        shop's batch jobs have never had more
002900*                        than a handful of scenarios, so the
003000*                        re-read cost has not been worth an
003100*                        in-memory cache of all three tables.
003200*
003300*    Called modules.     sp031 - DRP core, order/service-level.
003400*
003500*    Files used.         Scenario-File.  Input, one per scenario.
003600*                        Inventory-File, Demand-File, Supply-File.
003700*                                  inputs, reread per scenario.
003800*                        Scenario-Comp-File. output, one per
003900*                                  scenario.
004000*
004100*    Error messages used.
004200*                        None.
004300*
004400* Changes:
004500* 14/01/91 rth - 1.0.00 Created - What-If Simulation, a batch job
004600*                       buyers could schedule themselves overnight
004700*                       to test a proposed safety-stock policy
004800*                       without waiting on the scheduling desk.
004900* 02/11/94 jkm -    .01 Scenario count raised from 4 to the current
005000*                       card-image limit of 20.
005100* 09/08/98 dlw - 1.1.00 Year 2000 - scenario-header run-date widened
005200*                       to four digits, same as the rest of the suite.
005300* 26/04/04 dlw -    .01 Reread of the three input files moved inside
005400*                       the scenario loop after a site audit found
005500*                       the cached copy from scenario one was being
005600*                       reused for every scenario that followed.
005700* 11/09/12          Recompiled under the site's upgraded COBOL
005800*                       run-time, no logic change.
005900* 19/11/25 sbk - 2.0.00 Gutted and rebuilt for the S&OP re-platform -
006000*                       program-id and run-book slot carried over
006100*                       from 1991, logic below is new.
006200* 27/11/25 sbk -    .01 Fill-rate formula corrected to floor the
006300*                       filled units at zero - a sku stocked out
006400*                       two periods running was going negative.
006500* 05/12/25 sbk - 2.0.01 Avg-lead-time and total-safety-stock wired
006600*                       up - both were shipping zero, the first
006700*                       cut only carried the service/order figures.
006800*
006900*****************************************************************
007000*
007100 environment             division.
007200*================================
007300*
007400 configuration           section.
007500 special-names.
007600     class SKU-Chars is "A" thru "Z" "0" thru "9"
007700     UPSI-0 on  status is SP-Rerun-Requested
007800     UPSI-0 off status is SP-Normal-Run.
007900*
008000 input-output            section.
008100 file-control.
008200     select Scenario-File      assign to "SCENARIO-FILE"
008300         organization is line sequential
008400         file status  is WS-Scenario-Status.
008500     select Inventory-File     assign to "INVENTORY-FILE"
008600         organization is line sequential
008700         file status  is WS-Inventory-Status.
008800     select Demand-File        assign to "DEMAND-FILE"
008900         organization is line sequential
009000         file status  is WS-Demand-Status.
009100     select Supply-File        assign to "SUPPLY-FILE"
009200         organization is line sequential
009300         file status  is WS-Supply-Status.
009400     select Scenario-Comp-File assign to "SCENARIO-COMP-FILE"
009500         organization is line sequential
009600         file status  is WS-Scc-Status.
009700*
009800 data                    division.
009900*================================
010000*
010100 file                    section.
010200*
010300 fd  Scenario-File.
010400 copy "wssopscn.cob".
010500*
010600 fd  Inventory-File.
010700 copy "wssopinv.cob".
010800*
010900 fd  Demand-File.
011000 copy "wssopdem.cob".
011100*
011200 fd  Supply-File.
011300 copy "wssopsup.cob".
011400*
011500 fd  Scenario-Comp-File.
011600 copy "wssopscc.cob".
011700*
011800 working-storage         section.
011900*-----------------------
012000 77  prog-name           pic x(17)   value "sp050 (2.0.01)".
012100*
012200 copy "wssopnam.cob".
012300*
012400 01  WS-File-Status.
012500     03  WS-Scenario-Status     pic xx.
012600     03  WS-Inventory-Status    pic xx.
012700     03  WS-Demand-Status       pic xx.
012800     03  WS-Supply-Status       pic xx.
012900     03  WS-Scc-Status          pic xx.
013000*
013100 01  WS-Eof-Switches.
013200     03  WS-Demand-Eof          pic x       value "N".
013300     03  WS-Supply-Eof          pic x       value "N".
013400     03  WS-Inventory-Eof       pic x       value "N".
013500*
013600 01  WS-Scenario-Save.
013700     03  WS-Scn-Safety-Mult     pic 9(1)v99.
013800*
013900 01  WS-Sku-Save.
014000     03  WS-Cur-Sku             pic x(8).
014100 01  WS-Sku-Save-Numeric redefines WS-Sku-Save.
014200     03  WS-Cur-Sku-Num         pic 9(8).
014300*
014400 01  WS-Period-Table.
014500     03  WS-Period-Count        pic 9(3)    comp.
014600     03  Wt-Period-Entry            occurs 60
014700                                     indexed by Wt-Idx.
014800         05  Wt-Period-Date     pic x(10).
014900         05  Wt-Period-No       pic 9(3).
015000         05  Wt-Demand-Qty      pic 9(7).
015100         05  Wt-Supply-Qty      pic 9(7).
015200*
015300 01  WS-Sku-Params.
015400     03  WS-Opening-Inv         pic s9(7).
015500     03  WS-Safety-Stock-Raw    pic 9(7).
015600     03  WS-Safety-Stock-Scaled pic 9(7).
015700     03  WS-Max-Stock           pic 9(7).
015800     03  WS-Moq                 pic 9(7).
015900     03  WS-Lead-Time-Days      pic 9(3).
016000*
016100 01  WS-Found-Idx               pic 9(3)    comp.
016200*
016300 01  WS-Scn-Metrics.
016400     03  WS-Svc-Level-Sum       pic 9(9)v99 comp.
016500     03  WS-Svc-Level-Count     pic 9(7)    comp.
016600     03  WS-Total-Orders        pic 9(7)    comp.
016700     03  WS-Total-Order-Qty     pic 9(9)    comp.
016800     03  WS-Stockout-Periods    pic 9(7)    comp.
016900     03  WS-Demand-Sum          pic 9(9)    comp.
017000     03  WS-Fill-Sum            pic 9(9)    comp.
017100     03  WS-Lead-Time-Sum       pic 9(9)    comp.
017200     03  WS-Lead-Time-Count     pic 9(7)    comp.
017300     03  WS-Total-Safety-Stock  pic 9(9)    comp.
017400*
017500*     Byte view kept for a dump routine one shop's auditor asked
017600*     for - not used to clear the block, the comp fields above
017700*     do not clear safely through an alphanumeric move.
017800*
017900 01  WS-Scn-Metrics-Flat redefines WS-Scn-Metrics.
018000     03  WS-Scn-Metrics-Byte    pic x
018100                                occurs 61.
018200*
018300 01  WS-Filled-Calc.
018400     03  WS-Filled-Units        pic s9(7).
018500*
018600*     Kept as a group so a future period-level fill detail could
018700*     redefine it without a data-division rewrite.
018800*
018900 01  WS-Filled-Calc-Alt redefines WS-Filled-Calc.
019000     03  WS-Filled-Units-Digits pic s9(7).
019100*
019200 01  filler                     pic x(20).
019300*
019400 linkage                 section.
019500************************
019600*
019700 copy "wssopcal.cob".
019800 copy "wssoptot.cob".
019900*
020000 procedure division using SOP-Calling-Data
020100                           SOP-Run-Totals.
020200*
020300 aa000-Main                  section.
020400***********************************
020500*
020600     open     input  Scenario-File.
020700     open     output Scenario-Comp-File.
020800     move     zero to Tot-Scenario-Count.
020900     perform  aa010-Read-Scenario.
021000     perform  aa020-Process-Scenario thru aa020-Exit
021100         until WS-Scenario-Status = "10".
021200     close    Scenario-File Scenario-Comp-File.
021300     goback.
021400*
021500 aa010-Read-Scenario.
021600     read     Scenario-File.
021700*
021800 aa020-Process-Scenario.
021900     move     Scn-Safety-Mult to WS-Scn-Safety-Mult.
022000     perform  aa030-Zero-Scenario-Metrics.
022100     open     input Inventory-File Demand-File Supply-File.
022200     move     "N" to WS-Demand-Eof.
022300     perform  aa041-Read-Demand.
022400     move     "N" to WS-Supply-Eof.
022500     perform  aa042-Read-Supply.
022600     move     "N" to WS-Inventory-Eof.
022700     perform  aa043-Read-Inventory.
022800     perform  aa050-Process-Sku thru aa050-Exit
022900         until WS-Demand-Eof = "Y".
023000     close    Inventory-File Demand-File Supply-File.
023100     perform  aa090-Write-Scenario-Comp.
023200     perform  aa010-Read-Scenario.
023300 aa020-Exit.  exit.
023400*
023500 aa030-Zero-Scenario-Metrics.
023600     move     zero to WS-Svc-Level-Sum     WS-Svc-Level-Count
023700                      WS-Total-Orders       WS-Total-Order-Qty
023800                      WS-Stockout-Periods   WS-Demand-Sum
023900                      WS-Fill-Sum           WS-Lead-Time-Sum
024000                      WS-Lead-Time-Count    WS-Total-Safety-Stock.
024100*
024200 aa041-Read-Demand.
024300     read     Demand-File
024400         at end move "Y" to WS-Demand-Eof
024500     end-read.
024600*
024700 aa042-Read-Supply.
024800     read     Supply-File
024900         at end move "Y" to WS-Supply-Eof
025000     end-read.
025100*
025200 aa043-Read-Inventory.
025300     read     Inventory-File
025400         at end move "Y" to WS-Inventory-Eof
025500     end-read.
025600*
025700 aa050-Process-Sku.
025800     move     Dem-Sku-Id to WS-Cur-Sku.
025900     move     zero to WS-Period-Count.
026000     perform  aa061-Add-Demand-Entry thru aa061-Exit
026100         until WS-Demand-Eof = "Y"
026200         or    Dem-Sku-Id not = WS-Cur-Sku.
026300     perform  aa071-Apply-Supply-Entry thru aa071-Exit
026400         until WS-Supply-Eof = "Y"
026500         or    Sup-Sku-Id not = WS-Cur-Sku.
026600     perform  aa080-Match-Inventory.
026700     add      WS-Lead-Time-Days     to WS-Lead-Time-Sum.
026800     add      1 to WS-Lead-Time-Count.
026900     add      WS-Safety-Stock-Scaled to WS-Total-Safety-Stock.
027000     perform  aa100-Call-Drp-Core.
027100     perform  aa110-Accumulate-Results thru aa110-Exit
027200         varying Dc-Idx from 1 by 1
027300         until   Dc-Idx > WS-Period-Count.
027400     add      Dc-Sku-Orders-Generated to WS-Total-Orders.
027500     add      Dc-Sku-Stockout-Periods to WS-Stockout-Periods.
027600 aa050-Exit.  exit.
027700*
027800 aa061-Add-Demand-Entry.
027900     add      1 to WS-Period-Count.
028000     move     Dem-Period-Date to Wt-Period-Date (WS-Period-Count).
028100     move     Dem-Period-No   to Wt-Period-No   (WS-Period-Count).
028200     move     Dem-Qty         to Wt-Demand-Qty  (WS-Period-Count).
028300     move     zero            to Wt-Supply-Qty  (WS-Period-Count).
028400     perform  aa041-Read-Demand.
028500 aa061-Exit.  exit.
028600*
028700 aa071-Apply-Supply-Entry.
028800     move     zero to WS-Found-Idx.
028900     perform  aa073-Scan-Slot thru aa073-Exit
029000         varying Wt-Idx from 1 by 1
029100         until   Wt-Idx > WS-Period-Count
029200         or      WS-Found-Idx > zero.
029300     if       WS-Found-Idx > zero
029400              move Sup-Qty to Wt-Supply-Qty (WS-Found-Idx)
029500     end-if.
029600     perform  aa042-Read-Supply.
029700 aa071-Exit.  exit.
029800*
029900 aa073-Scan-Slot.
030000     if       Wt-Period-No (Wt-Idx) = Sup-Period-No
030100              move Wt-Idx to WS-Found-Idx
030200     end-if.
030300 aa073-Exit.  exit.
030400*
030500 aa080-Match-Inventory.
030600     perform  aa043-Read-Inventory
030700         until WS-Inventory-Eof = "Y"
030800         or    Inv-Sku-Id >= WS-Cur-Sku.
030900     if       Inv-Sku-Id = WS-Cur-Sku
031000     and      WS-Inventory-Eof = "N"
031100              move Inv-Opening-Inventory to WS-Opening-Inv
031200              move Inv-Safety-Stock      to WS-Safety-Stock-Raw
031300              move Inv-Max-Stock         to WS-Max-Stock
031400              move Inv-Moq               to WS-Moq
031500              move Inv-Lead-Time-Days    to WS-Lead-Time-Days
031600              perform aa043-Read-Inventory
031700     else
031800              move zero to WS-Opening-Inv WS-Safety-Stock-Raw
031900                            WS-Max-Stock   WS-Moq
032000                            WS-Lead-Time-Days
032100     end-if.
032200     compute  WS-Safety-Stock-Scaled rounded =
032300              WS-Safety-Stock-Raw * WS-Scn-Safety-Mult.
032400*
032500 aa100-Call-Drp-Core.
032600     move     WS-Cur-Sku             to Dc-Sku-Id.
032700     move     WS-Opening-Inv         to Dc-Opening-Inventory.
032800     move     WS-Safety-Stock-Scaled to Dc-Safety-Stock.
032900     move     WS-Max-Stock           to Dc-Max-Stock.
033000     move     WS-Moq                 to Dc-Moq.
033100     move     WS-Period-Count        to Dc-Period-Count.
033200     perform  aa101-Copy-Period-In
033300         varying Wt-Idx from 1 by 1
033400         until   Wt-Idx > WS-Period-Count.
033500     call     "SP031" using SOP-Drp-Core-Linkage.
033600*
033700 aa101-Copy-Period-In.
033800     move     Wt-Period-Date (Wt-Idx) to Dc-Period-Date (Wt-Idx).
033900     move     Wt-Period-No   (Wt-Idx) to Dc-Period-No   (Wt-Idx).
034000     move     Wt-Demand-Qty  (Wt-Idx) to Dc-Demand-Qty  (Wt-Idx).
034100     move     Wt-Supply-Qty  (Wt-Idx) to Dc-Supply-Qty  (Wt-Idx).
034200*
034300 aa110-Accumulate-Results.
034400     add      1 to WS-Svc-Level-Count.
034500     add      Dc-Service-Level (Dc-Idx) to WS-Svc-Level-Sum.
034600     add      Dc-Order-Quantity (Dc-Idx) to WS-Total-Order-Qty.
034700     add      Dc-Demand-Qty (Dc-Idx) to WS-Demand-Sum.
034800     if       Dc-Final-Inventory (Dc-Idx) >= zero
034900              move Dc-Demand-Qty (Dc-Idx) to WS-Filled-Units
035000     else
035100              compute WS-Filled-Units = Dc-Demand-Qty (Dc-Idx)
035200                      + Dc-Final-Inventory (Dc-Idx)
035300              if WS-Filled-Units < zero
035400                 move zero to WS-Filled-Units
035500              end-if
035600     end-if.
035700     add      WS-Filled-Units to WS-Fill-Sum.
035800 aa110-Exit.  exit.
035900*
036000 aa090-Write-Scenario-Comp.
036100     move     Scn-Name to Scc-Scenario-Name.
036200     if       WS-Svc-Level-Count = zero
036300              move zero to Scc-Avg-Service-Level
036400     else
036500              compute Scc-Avg-Service-Level rounded =
036600                      WS-Svc-Level-Sum / WS-Svc-Level-Count
036700     end-if.
036800     move     WS-Total-Orders    to Scc-Total-Orders.
036900     move     WS-Total-Order-Qty to Scc-Total-Order-Quantity.
037000     if       WS-Total-Orders = zero
037100              move zero to Scc-Avg-Order-Size
037200     else
037300              compute Scc-Avg-Order-Size rounded =
037400                      WS-Total-Order-Qty / WS-Total-Orders
037500     end-if.
037600     move     WS-Stockout-Periods to Scc-Stockout-Periods.
037700     if       WS-Demand-Sum = zero
037800              move 100.00 to Scc-Fill-Rate
037900     else
038000              compute Scc-Fill-Rate rounded =
038100                      WS-Fill-Sum * 100 / WS-Demand-Sum
038200     end-if.
038300     if       WS-Lead-Time-Count = zero
038400              move zero to Scc-Avg-Lead-Time
038500     else
038600              compute Scc-Avg-Lead-Time rounded =
038700                      WS-Lead-Time-Sum / WS-Lead-Time-Count
038800     end-if.
038900     move     WS-Total-Safety-Stock to Scc-Total-Safety-Stock.
039000     write    SOP-Scenario-Comp-Record.
039100     add      1 to Tot-Scenario-Count.
039200     move     Scn-Name to Tot-Scn-Name (Tot-Scenario-Count).
039300     move     Scc-Avg-Service-Level to
039400              Tot-Scn-Avg-Svc-Level (Tot-Scenario-Count).
039500     move     WS-Total-Orders to
039600              Tot-Scn-Orders (Tot-Scenario-Count).
039700     move     WS-Stockout-Periods to
039800              Tot-Scn-Stockout-Periods (Tot-Scenario-Count).
039900*
