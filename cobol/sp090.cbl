000100*****************************************************************
000200*                                                               *
000300*                   S&OP  -  Run Report                         *
000400*                                                               *
000500*****************************************************************
000600*
000700 identification          division.
000800*================================
000900*
001000     program-id.         sp090.
001100     author.             R. T. Halloway.
001200     installation.       Meridian Supply Chain Systems.
001300     date-written.       30/06/1985.
001400     date-compiled.
001500     security.           Copyright (C) 1985-2026, Meridian Supply
001600                         Chain Systems.  All rights reserved.
001700                         Proprietary - see the file LICENSE.
001800*
001900*    Remarks.            Control report for the S&OP nightly run -
002000*                        a header block, one section per planning
002100*                        unit off the totals sp000 carried through
002200*                        the chain, the unit 1 risk figures broken
002300*                        out sku by sku, and an EXECUTION COMPLETED
002400*                        trailer.  Built with a straight paragraph
002500*                        per section rather than Report Writer -
002600*                        this report has no sub-total control
002700*                        breaks that would earn the RD's page
002800*                        housekeeping, every section below prints
002900*                        straight through once.
003000*
003100*    Called modules.     None.
003200*
003300*    Files used.         Risk-Summary-File.  Input, reread for the
003400*                                  unit 1 sku detail lines.
003500*                        Run-Report.  Output, the printed report.
003600*
003700*    Error messages used.
003800*                        None.
003900*
004000* Changes:
004100* 30/06/85 rth - 1.0.00 Created - Nightly Exception Report, the
004200*                       MRP suite's end-of-chain print step, run
004300*                       for the night shift before the building
004400*                       emptied out.
004500* 17/03/88 rth -    .01 Page-overflow test added to the sku detail
004600*                       loop after a long exception run walked off
004700*                       the bottom of the form.
004800* 23/11/93 jkm -    .02 Top-of-form now pulled from Special-Names
004900*                       instead of a hard skip count - the forms
005000*                       vendor changed page length on the shop.
005100* 12/08/98 dlw - 1.1.00 Year 2000 - report header date widened to
005200*                       four digits.
005300* 30/05/05 dlw -    .01 Re-pointed at the new risk-summary file
005400*                       after the old exception tape was dropped.
005500* 15/02/17          Recompiled under the site's upgraded COBOL
005600*                       run-time, no logic change.
005700* 20/11/25 sbk - 2.0.00 Gutted and rebuilt for the S&OP
005800*                       re-platform - program-id and run-book slot
005900*                       carried over from 1985, logic below is new.
006000* 28/11/25 sbk -    .01 Risk totals line added under the sku
006100*                       detail - auditor wanted a cross-check
006200*                       against Sop-Run-Totals without counting
006300*                       the detail lines by hand.
006400* 06/12/25 sbk - 2.0.01 Average service level truncated to one
006500*                       decimal on the print line, per the spec
006600*                       the figures are reconciled against - was
006700*                       carrying both decimals and not matching.
006800*
006900*****************************************************************
007000*
007100 environment             division.
007200*================================
007300*
007400 configuration           section.
007500 special-names.
007600     class SKU-Chars is "A" thru "Z" "0" thru "9"
007700     UPSI-0 on  status is SP-Rerun-Requested
007800     UPSI-0 off status is SP-Normal-Run.
007900*
008000 input-output            section.
008100 file-control.
008200     select Risk-Summary-File assign to "RISK-SUMMARY-FILE"
008300         organization is line sequential
008400         file status  is WS-Risk-Status.
008500     select Run-Report        assign to "RUN-REPORT"
008600         organization is line sequential
008700         file status  is WS-Report-Status.
008800*
008900 data                    division.
009000*================================
009100*
009200 file                    section.
009300*
009400 fd  Risk-Summary-File.
009500 copy "wssoprsk.cob".
009600*
009700 fd  Run-Report.
009800 01  SOP-Print-Line          pic x(132).
009900*
010000 working-storage         section.
010100*-----------------------
010200 77  prog-name           pic x(17)   value "sp090 (2.0.01)".
010300*
010400 copy "wssopnam.cob".
010500*
010600 01  WS-File-Status.
010700     03  WS-Risk-Status      pic xx.
010800     03  WS-Report-Status    pic xx.
010900*
011000 01  WS-Risk-Eof             pic x       value "N".
011100*
011200 01  WS-Print-Line.
011300     03  WS-Pl-Text          pic x(128).
011400     03  filler              pic x(4).
011500*
011600 01  WS-Risk-Totals.
011700     03  WS-Risk-Sku-Count       pic 9(7)    comp.
011800     03  WS-Risk-Stockout-Tot    pic 9(7)    comp.
011900     03  WS-Risk-Low-Cov-Tot     pic 9(7)    comp.
012000     03  WS-Risk-Below-Saf-Tot   pic 9(7)    comp.
012100*
012200*     Equal-width occurs view over the four counters above -
012300*     not used to clear them now, kept for a zero-totals dump
012400*     the operators once asked for when a run came back short.
012500*
012600 01  WS-Risk-Totals-Flat redefines WS-Risk-Totals.
012700     03  WS-Risk-Totals-Elem     pic 9(7)    comp
012800                                 occurs 4.
012900*
013000 01  WS-Sku-Save.
013100     03  WS-Cur-Sku              pic x(8).
013200     03  filler                  pic x(4).
013300*
013400*     Numeric view a clerk once asked for when the sku range
013500*     was still all-numeric - kept, costs nothing.
013600*
013700 01  WS-Sku-Save-Numeric redefines WS-Sku-Save.
013800     03  WS-Cur-Sku-Num           pic 9(8).
013900     03  filler                   pic x(4).
014000*
014100 01  WS-Pl-Pct-Work.
014200     03  WS-Pl-Pct-Whole          pic 9(3).
014300     03  WS-Pl-Pct-Dec            pic 9(2).
014400*
014500*     Both-digits-at-once test, same idea as the coverage and
014600*     percent calc views in sp010 and sp020.
014700*
014800 01  WS-Pl-Pct-Work-Alt redefines WS-Pl-Pct-Work.
014900     03  WS-Pl-Pct-Digits         pic 9(5).
015000*
015100 01  WS-Edit-Fields.
015200     03  WS-Edit-5               pic zzzz9.
015300     03  WS-Edit-7               pic zzzzzz9.
015400     03  WS-Edit-7-Sign          pic -zzzzzz9.
015500     03  WS-Edit-Pct             pic zzz9.9.
015600     03  filler                  pic x(4).
015700*
015800 01  WS-Line-And-Page.
015900     03  WS-Line-Count            pic 9(3)    comp.
016000     03  WS-Page-Count            pic 9(3)    comp.
016100*
016200*     Flat view for the zero-at-open of both counters.
016300*
016400 01  WS-Line-And-Page-Flat redefines WS-Line-And-Page.
016500     03  WS-Lp-Counter            pic 9(3)    comp
016600                                  occurs 2
016700                                  indexed by Wt-Idx.
016800*
016900 01  filler                      pic x(20).
017000*
017100 linkage                 section.
017200************************
017300*
017400 copy "wssopcal.cob".
017500 copy "wssoptot.cob".
017600*
017700 procedure division using SOP-Calling-Data
017800                           SOP-Run-Totals.
017900*
018000 aa000-Main                  section.
018100***********************************
018200*
018300     open     input  Risk-Summary-File.
018400     open     output Run-Report.
018500     perform  aa001-Zero-Counters
018600         varying Wt-Idx from 1 by 1
018700         until   Wt-Idx > 2.
018800     perform  aa010-Write-Header.
018900     perform  aa020-Write-Unit1-Counts.
019000     perform  aa030-Write-Risk-Detail.
019100     perform  aa040-Write-Unit2-Counts.
019200     perform  aa050-Write-Unit3-Counts.
019300     perform  aa060-Write-Unit4-Counts.
019400     perform  aa070-Write-Unit5-Scenarios.
019500     perform  aa080-Write-Trailer.
019600     close    Risk-Summary-File Run-Report.
019700     goback.
019800*
019900 aa001-Zero-Counters.
020000     move     zero to WS-Lp-Counter (Wt-Idx).
020100*
020200 aa005-Write-One-Line.
020300     move     WS-Print-Line to SOP-Print-Line.
020400     write    SOP-Print-Line.
020500     add      1 to WS-Line-Count.
020600     move     space to WS-Print-Line.
020700*
020800 aa006-Write-Blank-Line.
020900     move     space to WS-Print-Line.
021000     perform  aa005-Write-One-Line.
021100*
021200 aa010-Write-Header.
021300     move     space to WS-Print-Line.
021400     move     "MERIDIAN SUPPLY CHAIN SYSTEMS" to WS-Pl-Text (1:30).
021500     perform  aa005-Write-One-Line.
021600     move     "S AND OP BATCH RUN REPORT" to WS-Pl-Text (1:26).
021700     move     "RUN DATE"                 to WS-Pl-Text (50:8).
021800     move     Sop-Run-Date               to WS-Pl-Text (59:10).
021900     perform  aa005-Write-One-Line.
022000     perform  aa006-Write-Blank-Line.
022100*
022200 aa020-Write-Unit1-Counts.
022300     move     "UNIT 1 - INVENTORY PROJECTION AND RISK SUMMARY"
022400              to WS-Pl-Text (1:47).
022500     perform  aa005-Write-One-Line.
022600     move     Tot-Skus-Loaded to WS-Edit-5.
022700     move     "  SKUS LOADED .............." to WS-Pl-Text (1:30).
022800     move     WS-Edit-5                       to WS-Pl-Text (31:5).
022900     perform  aa005-Write-One-Line.
023000     move     Tot-Demand-Recs to WS-Edit-7.
023100     move     "  DEMAND RECORDS READ ......." to WS-Pl-Text (1:30).
023200     move     WS-Edit-7                        to WS-Pl-Text (31:7).
023300     perform  aa005-Write-One-Line.
023400     move     Tot-Supply-Recs to WS-Edit-7.
023500     move     "  SUPPLY RECORDS READ ......." to WS-Pl-Text (1:30).
023600     move     WS-Edit-7                        to WS-Pl-Text (31:7).
023700     perform  aa005-Write-One-Line.
023800     perform  aa006-Write-Blank-Line.
023900*
024000 aa030-Write-Risk-Detail.
024100     move     zero to WS-Risk-Sku-Count     WS-Risk-Stockout-Tot
024200                       WS-Risk-Low-Cov-Tot   WS-Risk-Below-Saf-Tot.
024300     move     "  RISK DETAIL BY SKU" to WS-Pl-Text (1:20).
024400     perform  aa005-Write-One-Line.
024500     move     "  SKU-ID  STOCKOUT  LOW-COVERAGE  BELOW-SAFETY"
024600              to WS-Pl-Text (1:47).
024700     perform  aa005-Write-One-Line.
024800     move     "N" to WS-Risk-Eof.
024900     perform  aa031-Read-Risk.
025000     perform  aa032-Write-Risk-Line thru aa032-Exit
025100         until WS-Risk-Eof = "Y".
025200     move     "  TOTALS" to WS-Pl-Text (1:8).
025300     move     WS-Risk-Stockout-Tot   to WS-Edit-7.
025400     move     WS-Edit-7              to WS-Pl-Text (11:7).
025500     move     WS-Risk-Low-Cov-Tot    to WS-Edit-7.
025600     move     WS-Edit-7              to WS-Pl-Text (24:7).
025700     move     WS-Risk-Below-Saf-Tot  to WS-Edit-7.
025800     move     WS-Edit-7              to WS-Pl-Text (39:7).
025900     perform  aa005-Write-One-Line.
026000     perform  aa006-Write-Blank-Line.
026100*
026200 aa031-Read-Risk.
026300     read     Risk-Summary-File
026400         at end move "Y" to WS-Risk-Eof
026500     end-read.
026600*
026700 aa032-Write-Risk-Line.
026800     add      1 to WS-Risk-Sku-Count.
026900     add      Rsk-Stockout-Periods    to WS-Risk-Stockout-Tot.
027000     add      Rsk-Low-Coverage-Count  to WS-Risk-Low-Cov-Tot.
027100     add      Rsk-Below-Safety-Count  to WS-Risk-Below-Saf-Tot.
027200     move     Rsk-Sku-Id to WS-Pl-Text (3:8).
027300     move     Rsk-Stockout-Periods   to WS-Edit-5.
027400     move     WS-Edit-5              to WS-Pl-Text (13:5).
027500     move     Rsk-Low-Coverage-Count to WS-Edit-5.
027600     move     WS-Edit-5              to WS-Pl-Text (27:5).
027700     move     Rsk-Below-Safety-Count to WS-Edit-5.
027800     move     WS-Edit-5              to WS-Pl-Text (41:5).
027900     perform  aa005-Write-One-Line.
028000     perform  aa031-Read-Risk.
028100 aa032-Exit.  exit.
028200*
028300 aa040-Write-Unit2-Counts.
028400     move     "UNIT 2 - ABC ANALYSIS" to WS-Pl-Text (1:22).
028500     perform  aa005-Write-One-Line.
028600     move     Tot-Abc-A-Count to WS-Edit-5.
028700     move     "  CLASS A SKUS .............." to WS-Pl-Text (1:30).
028800     move     WS-Edit-5                        to WS-Pl-Text (31:5).
028900     perform  aa005-Write-One-Line.
029000     move     Tot-Abc-B-Count to WS-Edit-5.
029100     move     "  CLASS B SKUS .............." to WS-Pl-Text (1:30).
029200     move     WS-Edit-5                        to WS-Pl-Text (31:5).
029300     perform  aa005-Write-One-Line.
029400     move     Tot-Abc-C-Count to WS-Edit-5.
029500     move     "  CLASS C SKUS .............." to WS-Pl-Text (1:30).
029600     move     WS-Edit-5                        to WS-Pl-Text (31:5).
029700     perform  aa005-Write-One-Line.
029800     perform  aa006-Write-Blank-Line.
029900*
030000 aa050-Write-Unit3-Counts.
030100     move     "UNIT 3 - DRP PLANNING" to WS-Pl-Text (1:22).
030200     perform  aa005-Write-One-Line.
030300     move     Tot-Drp-Orders to WS-Edit-7.
030400     move     "  ORDERS GENERATED .........." to WS-Pl-Text (1:30).
030500     move     WS-Edit-7                        to WS-Pl-Text (31:7).
030600     perform  aa005-Write-One-Line.
030700     move     Tot-Drp-Avg-Svc-Level to WS-Edit-Pct.
030800     move     "  AVERAGE SERVICE LEVEL ....." to WS-Pl-Text (1:30).
030900     move     WS-Edit-Pct                      to WS-Pl-Text (31:8).
031000     move     "PERCENT"                        to WS-Pl-Text (40:7).
031100     perform  aa005-Write-One-Line.
031200     move     Tot-Drp-Stockout-Periods to WS-Edit-7.
031300     move     "  STOCKOUT PERIODS .........." to WS-Pl-Text (1:30).
031400     move     WS-Edit-7                        to WS-Pl-Text (31:7).
031500     perform  aa005-Write-One-Line.
031600     perform  aa006-Write-Blank-Line.
031700*
031800 aa060-Write-Unit4-Counts.
031900     move     "UNIT 4 - BALANCED ROP OPTIMIZATION"
032000              to WS-Pl-Text (1:35).
032100     perform  aa005-Write-One-Line.
032200     move     Tot-Opt-Stockouts-Elim to WS-Edit-7-Sign.
032300     move     "  STOCKOUTS ELIMINATED ......" to WS-Pl-Text (1:30).
032400     move     WS-Edit-7-Sign                   to WS-Pl-Text (31:8).
032500     perform  aa005-Write-One-Line.
032600     move     Tot-Opt-Safety-Improve to WS-Edit-7-Sign.
032700     move     "  SAFETY STOCK IMPROVEMENT .." to WS-Pl-Text (1:30).
032800     move     WS-Edit-7-Sign                   to WS-Pl-Text (31:8).
032900     perform  aa005-Write-One-Line.
033000     move     Tot-Opt-Orders-Gen to WS-Edit-7.
033100     move     "  ORDERS GENERATED .........." to WS-Pl-Text (1:30).
033200     move     WS-Edit-7                        to WS-Pl-Text (31:7).
033300     perform  aa005-Write-One-Line.
033400     perform  aa006-Write-Blank-Line.
033500*
033600 aa070-Write-Unit5-Scenarios.
033700     move     "UNIT 5 - DRP SCENARIO SIMULATION"
033800              to WS-Pl-Text (1:33).
033900     perform  aa005-Write-One-Line.
034000     move     "  SCENARIO        AVG-SVC-LVL  ORDERS  STOCKOUTS"
034100              to WS-Pl-Text (1:50).
034200     perform  aa005-Write-One-Line.
034300     if       Tot-Scenario-Count > zero
034400              perform aa071-Write-One-Scenario
034500                  varying Tot-Scn-Idx from 1 by 1
034600                  until   Tot-Scn-Idx > Tot-Scenario-Count
034700     end-if.
034800     perform  aa006-Write-Blank-Line.
034900*
035000 aa071-Write-One-Scenario.
035100     move     Tot-Scn-Name (Tot-Scn-Idx) to WS-Pl-Text (3:16).
035200     move     Tot-Scn-Avg-Svc-Level (Tot-Scn-Idx) to WS-Edit-Pct.
035300     move     WS-Edit-Pct to WS-Pl-Text (21:8).
035400     move     Tot-Scn-Orders (Tot-Scn-Idx) to WS-Edit-7.
035500     move     WS-Edit-7 to WS-Pl-Text (31:7).
035600     move     Tot-Scn-Stockout-Periods (Tot-Scn-Idx)
035700              to WS-Edit-7.
035800     move     WS-Edit-7 to WS-Pl-Text (41:7).
035900     perform  aa005-Write-One-Line.
036000*
036100 aa080-Write-Trailer.
036200     move     "EXECUTION COMPLETED" to WS-Pl-Text (1:20).
036300     perform  aa005-Write-One-Line.
036400*
