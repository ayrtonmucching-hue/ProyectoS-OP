000100*******************************************
000200*                                          *
000300*  Record Definition For Planned Supply    *
000400*           File                           *
000500*     Sequenced Sku-Id then Period-No      *
000600*******************************************
000700*  File size 28 bytes.
000800*
000900* 11/11/25 sbk - Created for S&OP re-platform.
001000* 02/12/25 sbk - Period-No added to match wssopdem layout so the
001100*                two files merge-match cleanly in sp010/sp030.
001200*
001300 01  SOP-Supply-Record.
001400     03  Sup-Sku-Id          pic x(8).
001500     03  Sup-Period-Date     pic x(10).
001600*                                ccyy-mm-dd, week start
001700     03  Sup-Period-No       pic 9(3).
001800*                                1 based, within horizon
001900     03  Sup-Qty             pic 9(7).
002000*                                planned receipt units, that week
002100     03  filler              pic x.
002200*
