000100*******************************************
000200*                                          *
000300*  Record Definition For Risk Summary      *
000400*        Output File                       *
000500*     One Record Per Sku                   *
000600*******************************************
000700*  File size 25 bytes.
000800*
000900* 15/11/25 sbk - Created.  Written at sku break from the
001000*                projection counters accumulated in sp010.
001100*
001200 01  SOP-Risk-Summary-Record.
001300     03  Rsk-Sku-Id              pic x(8).
001400     03  Rsk-Stockout-Periods    pic 9(5).
001500*                                    count stockout-flag = Y
001600     03  Rsk-Low-Coverage-Count  pic 9(5).
001700*                                    count low-coverage-flag = Y
001800     03  Rsk-Below-Safety-Count  pic 9(5).
001900*                                    count below-safety-flag = Y
002000     03  filler                  pic x(2).
002100*
