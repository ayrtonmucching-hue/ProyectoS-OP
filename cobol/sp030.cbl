000100*****************************************************************
000200*                                                               *
000300*                 S&OP  -  DRP Replenishment Planning           *
000400*                                                               *
000500*****************************************************************
000600*
000700 identification          division.
000800*================================
000900*
001000     program-id.         sp030.
001100     author.             R. T. Halloway.
001200     installation.       Meridian Supply Chain Systems.
001300     date-written.       05/02/1987.
001400     date-compiled.
001500     security.           Copyright (C) 1987-2026, Meridian Supply
001600                         Chain Systems.  All rights reserved.
001700                         Proprietary - see the file LICENSE.
001800*
001900*    Remarks.            Unit 3 of the S&OP batch - builds the
002000*                        period table for each sku the same way
002100*                        sp010 does, hands it to the shared
002200*                        DRP-core module (sp031) for the order
002300*                        and service-level arithmetic, then
002400*                        writes the replenishment plan and the
002500*                        order summary from what comes back.
002600*                        Also reruns the coverage-days arithmetic
002700*                        from sp010 against the same table, since
002800*                        the DRP-Metrics record needs an average
002900*                        coverage figure and this unit does not
003000*                        share sp010's file pass.
003100*
003200*    Called modules.     sp031 - DRP core, order/service-level.
003300*
003400*    Files used.         Inventory-File, Demand-File, Supply-File.
003500*                                  inputs, same sort as sp010.
003600*                        Drp-Plan-File.     output, per period.
003700*                        Order-Summary-File. output, per order.
003800*                        Drp-Metrics-File.   output, one record.
003900*
004000*    Error messages used.
004100*                        None.
004200*
004300* Changes:
004400* 05/02/87 rth - 1.0.00 Created - Replenishment Order Batch for
004500*                       the old Material Requirements suite.
004600* 30/06/89 rth -    .01 Max-stock cap added on the order quantity
004700*                       after a warehouse overflow complaint.
004800* 22/08/94 jkm -    .02 Lead-time field widened from 2 to 3
004900*                       digits - an overseas supplier's lead
005000*                       time would not fit.
005100* 19/10/98 dlw - 1.1.00 Year 2000 - order-date stamp on the
005200*                       summary file widened to a four-digit year.
005300* 08/07/05 dlw -    .01 Re-pointed at the new planned-receipts
005400*                       file when supply moved off the combined
005500*                       transaction tape.
005600* 12/03/13          Recompiled under the site's upgraded COBOL
005700*                       run-time, no logic change.
005800* 13/11/25 sbk - 2.0.00 Gutted and rebuilt for the S&OP
005900*                       re-platform - program-id and run-book
006000*                       slot carried over from 1987, logic below
006100*                       is new.
006200* 21/11/25 sbk -    .01 Order/service-level logic moved out to
006300*                       sp031 so sp050 can reuse it unchanged.
006400* 27/11/25 sbk -    .02 Coverage-days pass added - Drp-Metrics
006500*                       was shipping with Avg-Coverage-Days at
006600*                       zero, nobody had wired it up.
006700* 04/12/25 sbk - 2.0.01 Service-level and coverage running sums
006800*                       widened to 9(9)v99 - a long horizon on a
006900*                       fast-moving sku overflowed the 9(7) trial.
007000*
007100*****************************************************************
007200*
007300 environment             division.
007400*================================
007500*
007600 configuration           section.
007700 special-names.
007800     class SKU-Chars is "A" thru "Z" "0" thru "9"
007900     UPSI-0 on  status is SP-Rerun-Requested
008000     UPSI-0 off status is SP-Normal-Run.
008100*
008200 input-output            section.
008300 file-control.
008400     select Inventory-File     assign to "INVENTORY-FILE"
008500         organization is line sequential
008600         file status  is WS-Inventory-Status.
008700     select Demand-File        assign to "DEMAND-FILE"
008800         organization is line sequential
008900         file status  is WS-Demand-Status.
009000     select Supply-File        assign to "SUPPLY-FILE"
009100         organization is line sequential
009200         file status  is WS-Supply-Status.
009300     select Drp-Plan-File      assign to "DRP-PLAN-FILE"
009400         organization is line sequential
009500         file status  is WS-Drp-Plan-Status.
009600     select Order-Summary-File assign to "ORDER-SUMMARY-FILE"
009700         organization is line sequential
009800         file status  is WS-Order-Status.
009900     select Drp-Metrics-File   assign to "DRP-METRICS-FILE"
010000         organization is line sequential
010100         file status  is WS-Metrics-Status.
010200*
010300 data                    division.
010400*================================
010500*
010600 file                    section.
010700*
010800 fd  Inventory-File.
010900 copy "wssopinv.cob".
011000*
011100 fd  Demand-File.
011200 copy "wssopdem.cob".
011300*
011400 fd  Supply-File.
011500 copy "wssopsup.cob".
011600*
011700 fd  Drp-Plan-File.
011800 copy "wssopdrp.cob".
011900*
012000 fd  Order-Summary-File.
012100 copy "wssopord.cob".
012200*
012300 fd  Drp-Metrics-File.
012400 copy "wssopdmt.cob".
012500*
012600 working-storage         section.
012700*-----------------------
012800 77  prog-name           pic x(17)   value "sp030 (2.0.01)".
012900*
013000 copy "wssopnam.cob".
013100*
013200 01  WS-File-Status.
013300     03  WS-Inventory-Status    pic xx.
013400     03  WS-Demand-Status       pic xx.
013500     03  WS-Supply-Status       pic xx.
013600     03  WS-Drp-Plan-Status     pic xx.
013700     03  WS-Order-Status        pic xx.
013800     03  WS-Metrics-Status      pic xx.
013900*
014000 01  WS-Eof-Switches.
014100     03  WS-Demand-Eof          pic x       value "N".
014200     03  WS-Supply-Eof          pic x       value "N".
014300     03  WS-Inventory-Eof       pic x       value "N".
014400*
014500 01  WS-Sku-Save.
014600     03  WS-Cur-Sku             pic x(8).
014700 01  WS-Sku-Save-Numeric redefines WS-Sku-Save.
014800     03  WS-Cur-Sku-Num         pic 9(8).
014900*
015000 01  WS-Period-Table.
015100     03  WS-Period-Count        pic 9(3)    comp.
015200     03  Wt-Period-Entry            occurs 60
015300                                     indexed by Wt-Idx.
015400         05  Wt-Period-Date     pic x(10).
015500         05  Wt-Period-No       pic 9(3).
015600         05  Wt-Demand-Qty      pic 9(7).
015700         05  Wt-Supply-Qty      pic 9(7).
015800*
015900 01  WS-Sku-Work.
016000     03  WS-Opening-Inv         pic s9(7).
016100     03  WS-Safety-Stock        pic 9(7).
016200     03  WS-Max-Stock           pic 9(7).
016300     03  WS-Moq                 pic 9(7).
016400 01  WS-Sku-Work-Alt redefines WS-Sku-Work.
016500     03  WS-Sku-Work-Elem       pic 9(7)
016600                                occurs 4.
016700*
016800 01  WS-Sku-Total-Demand        pic 9(9)    comp.
016900 01  WS-Found-Idx                pic 9(3)    comp.
017000*
017100 01  WS-Coverage-Calc.
017200     03  WS-Avg-Daily-Demand    pic 9(5)v99.
017300     03  WS-Running-Inv         pic s9(7).
017400*
017500*     Quick "nothing moving, nothing on hand" test.
017600*
017700 01  WS-Coverage-Calc-Alt redefines WS-Coverage-Calc.
017800     03  WS-Coverage-Calc-Digits
017900                                pic s9(12).
018000*
018100 01  WS-Drp-Metrics-Work.
018200     03  WS-Total-Skus          pic 9(5)    comp.
018300     03  WS-Total-Orders        pic 9(7)    comp.
018400     03  WS-Svc-Level-Sum       pic 9(9)v99 comp.
018500     03  WS-Svc-Level-Count     pic 9(7)    comp.
018600     03  WS-Coverage-Sum        pic 9(9)v99 comp.
018700     03  WS-Coverage-Count      pic 9(7)    comp.
018800     03  WS-Stockout-Periods    pic 9(7)    comp.
018900*
019000 01  filler                     pic x(20).
019100*
019200 linkage                 section.
019300************************
019400*
019500 copy "wssopcal.cob".
019600 copy "wssoptot.cob".
019700*
019800 procedure division using SOP-Calling-Data
019900                           SOP-Run-Totals.
020000*
020100 aa000-Main                  section.
020200***********************************
020300*
020400     open     input  Inventory-File Demand-File Supply-File.
020500     open     output Drp-Plan-File Order-Summary-File
020600                     Drp-Metrics-File.
020700     move     zero to WS-Total-Skus WS-Total-Orders
020800                       WS-Svc-Level-Sum WS-Svc-Level-Count
020900                       WS-Coverage-Sum WS-Coverage-Count
021000                       WS-Stockout-Periods.
021100     move     "N" to WS-Demand-Eof.
021200     perform  aa011-Read-Demand.
021300     move     "N" to WS-Supply-Eof.
021400     perform  aa012-Read-Supply.
021500     move     "N" to WS-Inventory-Eof.
021600     perform  aa013-Read-Inventory.
021700     perform  aa020-Process-Sku thru aa020-Exit
021800         until WS-Demand-Eof = "Y".
021900     perform  aa090-Write-Metrics.
022000     close    Inventory-File Demand-File Supply-File
022100              Drp-Plan-File Order-Summary-File Drp-Metrics-File.
022200     goback.
022300*
022400 aa011-Read-Demand.
022500     read     Demand-File
022600         at end move "Y" to WS-Demand-Eof
022700     end-read.
022800*
022900 aa012-Read-Supply.
023000     read     Supply-File
023100         at end move "Y" to WS-Supply-Eof
023200     end-read.
023300*
023400 aa013-Read-Inventory.
023500     read     Inventory-File
023600         at end move "Y" to WS-Inventory-Eof
023700     end-read.
023800*
023900 aa020-Process-Sku.
024000     move     Dem-Sku-Id to WS-Cur-Sku.
024100     move     zero to WS-Period-Count.
024200     perform  aa031-Add-Demand-Entry thru aa031-Exit
024300         until WS-Demand-Eof = "Y"
024400         or    Dem-Sku-Id not = WS-Cur-Sku.
024500     perform  aa041-Apply-Supply-Entry thru aa041-Exit
024600         until WS-Supply-Eof = "Y"
024700         or    Sup-Sku-Id not = WS-Cur-Sku.
024800     perform  aa050-Match-Inventory.
024900     add      1 to WS-Total-Skus.
025000     perform  aa060-Run-Coverage-Pass.
025100     perform  aa070-Call-Drp-Core.
025200     perform  aa080-Write-Plan-And-Orders.
025300 aa020-Exit.  exit.
025400*
025500 aa031-Add-Demand-Entry.
025600     add      1 to WS-Period-Count.
025700     move     Dem-Period-Date to Wt-Period-Date (WS-Period-Count).
025800     move     Dem-Period-No   to Wt-Period-No   (WS-Period-Count).
025900     move     Dem-Qty         to Wt-Demand-Qty  (WS-Period-Count).
026000     move     zero            to Wt-Supply-Qty  (WS-Period-Count).
026100     perform  aa011-Read-Demand.
026200 aa031-Exit.  exit.
026300*
026400 aa041-Apply-Supply-Entry.
026500     move     zero to WS-Found-Idx.
026600     perform  aa043-Scan-Slot thru aa043-Exit
026700         varying Wt-Idx from 1 by 1
026800         until   Wt-Idx > WS-Period-Count
026900         or      WS-Found-Idx > zero.
027000     if       WS-Found-Idx > zero
027100              move Sup-Qty to Wt-Supply-Qty (WS-Found-Idx)
027200     end-if.
027300     perform  aa012-Read-Supply.
027400 aa041-Exit.  exit.
027500*
027600 aa043-Scan-Slot.
027700     if       Wt-Period-No (Wt-Idx) = Sup-Period-No
027800              move Wt-Idx to WS-Found-Idx
027900     end-if.
028000 aa043-Exit.  exit.
028100*
028200 aa050-Match-Inventory.
028300     perform  aa013-Read-Inventory
028400         until WS-Inventory-Eof = "Y"
028500         or    Inv-Sku-Id >= WS-Cur-Sku.
028600     if       Inv-Sku-Id = WS-Cur-Sku
028700     and      WS-Inventory-Eof = "N"
028800              move Inv-Opening-Inventory to WS-Opening-Inv
028900              move Inv-Safety-Stock      to WS-Safety-Stock
029000              move Inv-Max-Stock         to WS-Max-Stock
029100              move Inv-Moq               to WS-Moq
029200              perform aa013-Read-Inventory
029300     else
029400              move zero to WS-Opening-Inv WS-Safety-Stock
029500                            WS-Max-Stock   WS-Moq
029600     end-if.
029700*
029800 aa060-Run-Coverage-Pass.
029900     move     zero to WS-Sku-Total-Demand.
030000     perform  aa061-Sum-Demand
030100         varying Wt-Idx from 1 by 1
030200         until   Wt-Idx > WS-Period-Count.
030300     compute  WS-Avg-Daily-Demand rounded =
030400              WS-Sku-Total-Demand /
030500              (WS-Period-Count * Sop-Days-Per-Week)
030600         on size error move zero to WS-Avg-Daily-Demand
030700     end-compute.
030800     move     WS-Opening-Inv to WS-Running-Inv.
030900     perform  aa062-Accum-Coverage
031000         varying Wt-Idx from 1 by 1
031100         until   Wt-Idx > WS-Period-Count.
031200*
031300 aa061-Sum-Demand.
031400     add      Wt-Demand-Qty (Wt-Idx) to WS-Sku-Total-Demand.
031500*
031600 aa062-Accum-Coverage.
031700     compute  WS-Running-Inv = WS-Running-Inv
031800              + Wt-Supply-Qty (Wt-Idx) - Wt-Demand-Qty (Wt-Idx).
031900     add      1 to WS-Coverage-Count.
032000     if       WS-Avg-Daily-Demand = zero
032100              add Sop-Infinite-Coverage to WS-Coverage-Sum
032200     else
032300              if WS-Running-Inv > zero
032400                 compute WS-Coverage-Sum rounded = WS-Coverage-Sum
032500                         + (WS-Running-Inv / WS-Avg-Daily-Demand)
032600              end-if
032700     end-if.
032800*
032900 aa070-Call-Drp-Core.
033000     move     WS-Cur-Sku      to Dc-Sku-Id.
033100     move     WS-Opening-Inv  to Dc-Opening-Inventory.
033200     move     WS-Safety-Stock to Dc-Safety-Stock.
033300     move     WS-Max-Stock    to Dc-Max-Stock.
033400     move     WS-Moq          to Dc-Moq.
033500     move     WS-Period-Count to Dc-Period-Count.
033600     perform  aa071-Copy-Period-In
033700         varying Wt-Idx from 1 by 1
033800         until   Wt-Idx > WS-Period-Count.
033900     call     "SP031" using SOP-Drp-Core-Linkage.
034000*
034100 aa071-Copy-Period-In.
034200     move     Wt-Period-Date (Wt-Idx) to Dc-Period-Date (Wt-Idx).
034300     move     Wt-Period-No   (Wt-Idx) to Dc-Period-No   (Wt-Idx).
034400     move     Wt-Demand-Qty  (Wt-Idx) to Dc-Demand-Qty  (Wt-Idx).
034500     move     Wt-Supply-Qty  (Wt-Idx) to Dc-Supply-Qty  (Wt-Idx).
034600*
034700 aa080-Write-Plan-And-Orders.
034800     add      Dc-Sku-Orders-Generated to WS-Total-Orders.
034900     add      Dc-Sku-Stockout-Periods to WS-Stockout-Periods.
035000     perform  aa081-Write-One-Plan thru aa081-Exit
035100         varying Dc-Idx from 1 by 1
035200         until   Dc-Idx > WS-Period-Count.
035300*
035400 aa081-Write-One-Plan.
035500     move     WS-Cur-Sku              to Drp-Sku-Id.
035600     move     Dc-Period-Date (Dc-Idx) to Drp-Period-Date.
035700     move     Dc-Period-No   (Dc-Idx) to Drp-Period-No.
035800     move     Dc-Demand-Qty  (Dc-Idx) to Drp-Demand-Qty.
035900     move     Dc-Supply-Qty  (Dc-Idx) to Drp-Planned-Supply.
036000     move     Dc-Order-Needed-Flag (Dc-Idx) to
036100              Drp-Order-Needed-Flag.
036200     move     Dc-Order-Quantity (Dc-Idx) to Drp-Order-Quantity.
036300     move     Dc-Final-Inventory (Dc-Idx) to Drp-Final-Inventory.
036400     move     Dc-Service-Level (Dc-Idx) to Drp-Service-Level.
036500     write    SOP-Drp-Plan-Record.
036600     add      1 to WS-Svc-Level-Count.
036700     add      Dc-Service-Level (Dc-Idx) to WS-Svc-Level-Sum.
036800     if       Dc-Order-Needed-Flag (Dc-Idx) = "Y"
036900              move WS-Cur-Sku to Ord-Sku-Id
037000              move Dc-Period-Date (Dc-Idx) to Ord-Order-Period
037100              move Dc-Order-Quantity (Dc-Idx) to
037200                   Ord-Order-Quantity
037300              move Dc-Order-Reason (Dc-Idx) to Ord-Reason
037400              write SOP-Order-Summary-Record
037500     end-if.
037600 aa081-Exit.  exit.
037700*
037800 aa090-Write-Metrics.
037900     move     WS-Total-Skus       to Dmt-Total-Skus.
038000     move     WS-Total-Orders     to Dmt-Total-Orders.
038100     if       WS-Svc-Level-Count = zero
038200              move zero to Dmt-Avg-Service-Level
038300     else
038400              compute Dmt-Avg-Service-Level rounded =
038500                      WS-Svc-Level-Sum / WS-Svc-Level-Count
038600     end-if.
038700     if       WS-Coverage-Count = zero
038800              move zero to Dmt-Avg-Coverage-Days
038900     else
039000              compute Dmt-Avg-Coverage-Days rounded =
039100                      WS-Coverage-Sum / WS-Coverage-Count
039200     end-if.
039300     move     WS-Stockout-Periods to Dmt-Stockout-Periods.
039400     write    SOP-Drp-Metrics-Record.
039500     move     WS-Total-Orders     to Tot-Drp-Orders.
039600     move     Dmt-Avg-Service-Level to Tot-Drp-Avg-Svc-Level.
039700     move     WS-Stockout-Periods  to Tot-Drp-Stockout-Periods.
039800*
