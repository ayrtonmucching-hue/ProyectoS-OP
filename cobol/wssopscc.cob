000100*******************************************
000200*                                          *
000300*  Record Definition For Scenario          *
000400*     Comparison Output File               *
000500*     One Record Per Named Scenario        *
000600*******************************************
000700*  File size 72 bytes.
000800*
000900* 19/11/25 sbk - Created.
001000* 28/11/25 sbk - Avg-Lead-Time is a simple mean of sku lead times
001100*                and does NOT vary by scenario, but the source
001200*                prints it per scenario row so it stays here.
001300* 01/12/25 sbk - Avg-Order-Size added after the demo run showed
001400*                Total-Order-Quantity alone without a divisor.
001500*
001600 01  SOP-Scenario-Comp-Record.
001700     03  Scc-Scenario-Name         pic x(16).
001800     03  Scc-Avg-Service-Level     pic 9(3)v99.
001900*                                      mean period service level, pct
002000     03  Scc-Total-Orders          pic 9(7).
002100     03  Scc-Total-Order-Quantity  pic 9(9).
002200     03  Scc-Avg-Order-Size        pic 9(7)v99.
002300*                                      total qty / total orders, 0 if
002400*                                      none generated
002500     03  Scc-Stockout-Periods      pic 9(7).
002600*                                      periods with final inv <= 0
002700     03  Scc-Fill-Rate             pic 9(3)v99.
002800*                                      demand units filled / total, pct
002900     03  Scc-Avg-Lead-Time         pic 9(3)v99.
003000*                                      mean sku lead time, days
003100     03  Scc-Total-Safety-Stock    pic 9(9).
003200*                                      sum of scaled safety stocks
003300     03  filler                    pic x(2).
003400*
