000100*******************************************
000200*                                          *
000300*  Record Definition For Inventory         *
000400*      Projection Output File               *
000500*     One Record Per Sku Per Period        *
000600*******************************************
000700*  File size 60 bytes.
000800*
000900* 11/11/25 sbk - Created for S&OP re-platform, taken from the
001000*                old payroll history layout - one row per
001100*                sku/period instead of one row per emp/period.
001200* 21/11/25 sbk - Three risk flags split out to single bytes so
001300*                the run report can add them independently.
001400*
001500 01  SOP-Projection-Record.
001600     03  Prj-Sku-Id             pic x(8).
001700     03  Prj-Period-Date        pic x(10).
001800     03  Prj-Period-No          pic 9(3).
001900     03  Prj-Demand-Qty         pic 9(7).
002000*                                   echo of input demand
002100     03  Prj-Supply-Qty         pic 9(7).
002200*                                   echo of input supply, 0 if none
002300     03  Prj-Projected-Inv      pic s9(7).
002400*                                   closing position, may go negative
002500     03  Prj-Safety-Stock       pic 9(7).
002600*                                   echo of sku parameter
002700     03  Prj-Coverage-Days      pic 9(5)v99.
002800*                                   days of fwd demand stock covers
002900     03  Prj-Stockout-Flag      pic x.
003000*                                   Y if projected inv <= 0
003100     03  Prj-Low-Coverage-Flag  pic x.
003200*                                   Y if coverage-days < threshold
003300     03  Prj-Below-Safety-Flag  pic x.
003400*                                   Y if projected inv < safety stock
003500     03  filler                 pic x(3).
003600*
