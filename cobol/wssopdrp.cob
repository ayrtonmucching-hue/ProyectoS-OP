000100*******************************************
000200*                                          *
000300*  Record Definition For DRP Replenishment *
000400*        Plan Output File                  *
000500*     One Record Per Sku Per Period        *
000600*******************************************
000700*  File size 57 bytes.
000800*
000900* 13/11/25 sbk - Created.
001000* 24/11/25 sbk - Order-Needed-Flag split from Order-Quantity so
001100*                a zero order quantity does not hide a trigger
001200*                that was capped to zero by max-stock.
001300*
001400 01  SOP-Drp-Plan-Record.
001500     03  Drp-Sku-Id            pic x(8).
001600     03  Drp-Period-Date       pic x(10).
001700     03  Drp-Period-No         pic 9(3).
001800     03  Drp-Demand-Qty        pic 9(7).
001900     03  Drp-Planned-Supply    pic 9(7).
002000*                                  receipts already planned
002100     03  Drp-Order-Needed-Flag pic x.
002200*                                  Y if a new order raised this per
002300     03  Drp-Order-Quantity    pic 9(7).
002400*                                  units of the order, 0 if none
002500     03  Drp-Final-Inventory   pic s9(7).
002600*                                  closing posn after demand/supply
002700*                                  and any order
002800     03  Drp-Service-Level     pic 9(3)v99.
002900*                                  period service level, pct
003000     03  filler                pic x(2).
003100*
