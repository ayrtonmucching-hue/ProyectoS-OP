000100*
000200*  Files used across the S&OP batch suite, plus the constants
000300*  named in SPEC as configuration values rather than code.
000400*
000500* 16/11/25 sbk - Added Inventory/Demand/Supply/Scenario + all
000600*                nine output files, taken from the old
000700*                File-Defs table idea (one table, redefined
000800*                as occurs, so a new file is one line).
000900* 23/11/25 sbk - Thresholds moved here from being literals
001000*                buried in sp010/sp020 - named per SPEC.
001100*
001200 01  File-Defs.
001300     02  file-defs-a.
001400         03  file-01      pic x(20) value "INVENTORY-FILE".
001500         03  file-02      pic x(20) value "DEMAND-FILE".
001600         03  file-03      pic x(20) value "SUPPLY-FILE".
001700         03  file-04      pic x(20) value "SCENARIO-FILE".
001800         03  file-05      pic x(20) value "PROJECTION-FILE".
001900         03  file-06      pic x(20) value "ABC-FILE".
002000         03  file-07      pic x(20) value "DRP-PLAN-FILE".
002100         03  file-08      pic x(20) value "ORDER-SUMMARY-FILE".
002200         03  file-09      pic x(20) value "DRP-METRICS-FILE".
002300         03  file-10      pic x(20) value "RISK-SUMMARY-FILE".
002400         03  file-11      pic x(20) value "BALANCED-PLAN-FILE".
002500         03  file-12      pic x(20) value "OPT-SUMMARY-FILE".
002600         03  file-13      pic x(20) value "SCENARIO-COMP-FILE".
002700         03  file-14      pic x(20) value "RUN-REPORT".
002800     02  filler redefines file-defs-a.
002900         03  Sop-File-Names  pic x(20)   occurs 14.
003000     02  File-Defs-Count     binary-short value 14.
003100*                                MUST be the same as above occurs
003200*
003300 01  SOP-Constants.
003400     03  Sop-Abc-Class-A-Pct     pic 9(3)v99   value 80.00.
003500*                                   class A while cum-pct <= this
003600     03  Sop-Abc-Class-B-Pct     pic 9(3)v99   value 95.00.
003700*                                   class B while cum-pct <= this
003800     03  Sop-Coverage-Threshold  pic 9(5)v99   value 14.00.
003900*                                   low-coverage-flag boundary, days
004000     03  Sop-Infinite-Coverage   pic 9(5)v99   value 999.99.
004100*                                   coverage shown when demand is 0
004200     03  Sop-Days-Per-Week       pic 9(1)      value 7.
004300     03  filler                  pic x(4).
004400*
