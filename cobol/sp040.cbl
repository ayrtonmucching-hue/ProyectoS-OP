000100*****************************************************************
000200*                                                               *
000300*               S&OP  -  Balanced Rop Optimization              *
000400*                                                               *
000500*****************************************************************
000600*
000700 identification          division.
000800*================================
000900*
001000     program-id.         sp040.
001100     author.             R. T. Halloway.
001200     installation.       Meridian Supply Chain Systems.
001300     date-written.       23/09/1989.
001400     date-compiled.
001500     security.           Copyright (C) 1989-2026, Meridian Supply
001600                         Chain Systems.  All rights reserved.
001700                         Proprietary - see the file LICENSE.
001800*
001900*    Remarks.            Unit 4 of the S&OP batch - computes each
002000*                        sku's reorder point from its average
002100*                        weekly demand and lead time, then walks
002200*                        the horizon twice in one pass: the
002300*                        original plan (input supply only, no
002400*                        re-ordering) side by side with the
002500*                        optimized plan (a replenishment order
002600*                        raised whenever the position would drop
002700*                        below Rop).  Writes both positions on
002800*                        one Balanced-Plan row per period and the
002900*                        before/after Opt-Summary row at sku
003000*                        break.  The order-quantity arithmetic is
003100*                        close kin to sp031's but triggers off
003200*                        Rop, not Safety-Stock, so it is kept
003300*                        local rather than forced through that
003400*                        module.
003500*
003600*    Called modules.     None.
003700*
003800*    Files used.         Inventory-File, Demand-File, Supply-File.
003900*                                  inputs, same sort as sp010.
004000*                        Balanced-Plan-File. output, per period.
004100*                        Opt-Summary-File.   output, per sku.
004200*
004300*    Error messages used.
004400*                        None.
004500*
004600* Changes:
004700* 23/09/89 rth - 1.0.00 Created - Safety Stock Review, the old MRP
004800*                       suite's weekly pass that flagged parts running
004900*                       thin against their reorder point.
005000* 11/06/92 rth -    .01 Rop formula re-derived to use average weekly
005100*                       demand instead of last-period demand - one bad
005200*                       week was swinging the flag on and off.
005300* 07/03/96 jkm -    .02 Lead-time days pulled onto its own line of the
005400*                       exception report - buyers kept asking for it.
005500* 21/09/98 dlw - 1.1.00 Year 2000 - exception-report run-date widened
005600*                       to four digits ahead of the rollover.
005700* 19/01/07 dlw -    .01 Re-pointed at the new planned-receipts file
005800*                       after the old supply tape format was dropped.
005900* 04/08/14          Recompiled under the site's upgraded COBOL
006000*                       run-time, no logic change.
006100* 20/11/25 sbk - 2.0.00 Gutted and rebuilt for the S&OP re-platform -
006200*                       program-id and run-book slot carried over from
006300*                       1989, logic below is new.
006400* 28/11/25 sbk -    .01 Rop rounded before the safety-stock add,
006500*                       per the source's stated formula - was
006600*                       rounding the sum instead and drifting a
006700*                       unit high on some skus.
006800* 06/12/25 sbk - 2.0.01 Optimized-pass order target capped to
006900*                       Max-Stock before the Moq floor is applied,
007000*                       matching the DRP cap order sp031 uses.
007100*
007200*****************************************************************
007300*
007400 environment             division.
007500*================================
007600*
007700 configuration           section.
007800 special-names.
007900     class SKU-Chars is "A" thru "Z" "0" thru "9"
008000     UPSI-0 on  status is SP-Rerun-Requested
008100     UPSI-0 off status is SP-Normal-Run.
008200*
008300 input-output            section.
008400 file-control.
008500     select Inventory-File      assign to "INVENTORY-FILE"
008600         organization is line sequential
008700         file status  is WS-Inventory-Status.
008800     select Demand-File         assign to "DEMAND-FILE"
008900         organization is line sequential
009000         file status  is WS-Demand-Status.
009100     select Supply-File         assign to "SUPPLY-FILE"
009200         organization is line sequential
009300         file status  is WS-Supply-Status.
009400     select Balanced-Plan-File  assign to "BALANCED-PLAN-FILE"
009500         organization is line sequential
009600         file status  is WS-Balanced-Status.
009700     select Opt-Summary-File    assign to "OPT-SUMMARY-FILE"
009800         organization is line sequential
009900         file status  is WS-Opt-Status.
010000*
010100 data                    division.
010200*================================
010300*
010400 file                    section.
010500*
010600 fd  Inventory-File.
010700 copy "wssopinv.cob".
010800*
010900 fd  Demand-File.
011000 copy "wssopdem.cob".
011100*
011200 fd  Supply-File.
011300 copy "wssopsup.cob".
011400*
011500 fd  Balanced-Plan-File.
011600 copy "wssopbal.cob".
011700*
011800 fd  Opt-Summary-File.
011900 copy "wssopots.cob".
012000*
012100 working-storage         section.
012200*-----------------------
012300 77  prog-name           pic x(17)   value "sp040 (2.0.01)".
012400*
012500 copy "wssopnam.cob".
012600*
012700 01  WS-File-Status.
012800     03  WS-Inventory-Status    pic xx.
012900     03  WS-Demand-Status       pic xx.
013000     03  WS-Supply-Status       pic xx.
013100     03  WS-Balanced-Status     pic xx.
013200     03  WS-Opt-Status          pic xx.
013300*
013400 01  WS-Eof-Switches.
013500     03  WS-Demand-Eof          pic x       value "N".
013600     03  WS-Supply-Eof          pic x       value "N".
013700     03  WS-Inventory-Eof       pic x       value "N".
013800*
013900 01  WS-Sku-Save.
014000     03  WS-Cur-Sku             pic x(8).
014100 01  WS-Sku-Save-Numeric redefines WS-Sku-Save.
014200     03  WS-Cur-Sku-Num         pic 9(8).
014300*
014400 01  WS-Period-Table.
014500     03  WS-Period-Count        pic 9(3)    comp.
014600     03  Wt-Period-Entry            occurs 60
014700                                     indexed by Wt-Idx.
014800         05  Wt-Period-Date     pic x(10).
014900         05  Wt-Period-No       pic 9(3).
015000         05  Wt-Demand-Qty      pic 9(7).
015100         05  Wt-Supply-Qty      pic 9(7).
015200*
015300 01  WS-Sku-Params.
015400     03  WS-Opening-Inv         pic s9(7).
015500     03  WS-Safety-Stock        pic 9(7).
015600     03  WS-Max-Stock           pic 9(7).
015700     03  WS-Moq                 pic 9(7).
015800     03  WS-Lead-Time-Days      pic 9(3).
015900*
016000 01  WS-Sku-Total-Demand        pic 9(9)    comp.
016100 01  WS-Found-Idx                pic 9(3)    comp.
016200*
016300 01  WS-Rop-Calc.
016400     03  WS-Avg-Weekly-Demand   pic 9(7)v99.
016500     03  WS-Rop                 pic 9(7).
016600*
016700*     Quick "no demand, no rop" test before the horizon loop.
016800*
016900 01  WS-Rop-Calc-Alt redefines WS-Rop-Calc.
017000     03  WS-Rop-Calc-Digits     pic 9(14).
017100*
017200 01  WS-Running-Balances.
017300     03  WS-Orig-Running        pic s9(7).
017400     03  WS-Opt-Running         pic s9(7).
017500     03  WS-Opt-Pre             pic s9(7).
017600*
017700 01  WS-Order-Calc.
017800     03  WS-Target-Position     pic s9(7).
017900     03  WS-Need                pic s9(7).
018000     03  WS-Order-Qty           pic s9(7).
018100*
018200 01  WS-Pass-Stats.
018300     03  WS-Orig-Stockout-Ct     pic 9(5)   comp.
018400     03  WS-Orig-Below-Safety-Ct pic 9(5)   comp.
018500     03  WS-Opt-Stockout-Ct      pic 9(5)   comp.
018600     03  WS-Opt-Below-Safety-Ct  pic 9(5)   comp.
018700*
018800*     One loop clears all four counts at sku start.
018900*
019000 01  WS-Pass-Stats-Flat redefines WS-Pass-Stats.
019100     03  WS-Pass-Stat-Elem       pic 9(5)   comp
019200                                 occurs 4.
019300*
019400 01  WS-Sku-Orders-Generated     pic 9(5)    comp.
019500 01  WS-Orig-Inv-Sum             pic 9(9)v99 comp.
019600 01  WS-Opt-Inv-Sum              pic 9(9)v99 comp.
019700 01  WS-Opt-Total-Supply         pic 9(9)    comp.
019800*
019900 01  filler                      pic x(20).
020000*
020100 linkage                 section.
020200************************
020300*
020400 copy "wssopcal.cob".
020500 copy "wssoptot.cob".
020600*
020700 procedure division using SOP-Calling-Data
020800                           SOP-Run-Totals.
020900*
021000 aa000-Main                  section.
021100***********************************
021200*
021300     open     input  Inventory-File Demand-File Supply-File.
021400     open     output Balanced-Plan-File Opt-Summary-File.
021500     move     zero to Tot-Opt-Stockouts-Elim
021600                       Tot-Opt-Safety-Improve
021700                       Tot-Opt-Orders-Gen.
021800     move     "N" to WS-Demand-Eof.
021900     perform  aa011-Read-Demand.
022000     move     "N" to WS-Supply-Eof.
022100     perform  aa012-Read-Supply.
022200     move     "N" to WS-Inventory-Eof.
022300     perform  aa013-Read-Inventory.
022400     perform  aa020-Process-Sku thru aa020-Exit
022500         until WS-Demand-Eof = "Y".
022600     close    Inventory-File Demand-File Supply-File
022700              Balanced-Plan-File Opt-Summary-File.
022800     goback.
022900*
023000 aa011-Read-Demand.
023100     read     Demand-File
023200         at end move "Y" to WS-Demand-Eof
023300     end-read.
023400*
023500 aa012-Read-Supply.
023600     read     Supply-File
023700         at end move "Y" to WS-Supply-Eof
023800     end-read.
023900*
024000 aa013-Read-Inventory.
024100     read     Inventory-File
024200         at end move "Y" to WS-Inventory-Eof
024300     end-read.
024400*
024500 aa020-Process-Sku.
024600     move     Dem-Sku-Id to WS-Cur-Sku.
024700     move     zero to WS-Period-Count.
024800     perform  aa031-Add-Demand-Entry thru aa031-Exit
024900         until WS-Demand-Eof = "Y"
025000         or    Dem-Sku-Id not = WS-Cur-Sku.
025100     perform  aa041-Apply-Supply-Entry thru aa041-Exit
025200         until WS-Supply-Eof = "Y"
025300         or    Sup-Sku-Id not = WS-Cur-Sku.
025400     perform  aa050-Match-Inventory.
025500     perform  aa060-Compute-Rop.
025600     perform  aa065-Zero-Sku-Accumulators
025700         varying Wt-Idx from 1 by 1
025800         until   Wt-Idx > 4.
025900     move     WS-Opening-Inv to WS-Orig-Running WS-Opt-Running.
026000     perform  aa070-Process-One-Period thru aa070-Exit
026100         varying Wt-Idx from 1 by 1
026200         until   Wt-Idx > WS-Period-Count.
026300     perform  aa090-Write-Opt-Summary.
026400 aa020-Exit.  exit.
026500*
026600 aa031-Add-Demand-Entry.
026700     add      1 to WS-Period-Count.
026800     move     Dem-Period-Date to Wt-Period-Date (WS-Period-Count).
026900     move     Dem-Period-No   to Wt-Period-No   (WS-Period-Count).
027000     move     Dem-Qty         to Wt-Demand-Qty  (WS-Period-Count).
027100     move     zero            to Wt-Supply-Qty  (WS-Period-Count).
027200     perform  aa011-Read-Demand.
027300 aa031-Exit.  exit.
027400*
027500 aa041-Apply-Supply-Entry.
027600     move     zero to WS-Found-Idx.
027700     perform  aa043-Scan-Slot thru aa043-Exit
027800         varying Wt-Idx from 1 by 1
027900         until   Wt-Idx > WS-Period-Count
028000         or      WS-Found-Idx > zero.
028100     if       WS-Found-Idx > zero
028200              move Sup-Qty to Wt-Supply-Qty (WS-Found-Idx)
028300     end-if.
028400     perform  aa012-Read-Supply.
028500 aa041-Exit.  exit.
028600*
028700 aa043-Scan-Slot.
028800     if       Wt-Period-No (Wt-Idx) = Sup-Period-No
028900              move Wt-Idx to WS-Found-Idx
029000     end-if.
029100 aa043-Exit.  exit.
029200*
029300 aa050-Match-Inventory.
029400     perform  aa013-Read-Inventory
029500         until WS-Inventory-Eof = "Y"
029600         or    Inv-Sku-Id >= WS-Cur-Sku.
029700     if       Inv-Sku-Id = WS-Cur-Sku
029800     and      WS-Inventory-Eof = "N"
029900              move Inv-Opening-Inventory to WS-Opening-Inv
030000              move Inv-Safety-Stock      to WS-Safety-Stock
030100              move Inv-Max-Stock         to WS-Max-Stock
030200              move Inv-Moq               to WS-Moq
030300              move Inv-Lead-Time-Days    to WS-Lead-Time-Days
030400              perform aa013-Read-Inventory
030500     else
030600              move zero to WS-Opening-Inv WS-Safety-Stock
030700                            WS-Max-Stock   WS-Moq
030800                            WS-Lead-Time-Days
030900     end-if.
031000*
031100 aa060-Compute-Rop.
031200     move     zero to WS-Sku-Total-Demand.
031300     perform  aa061-Sum-Demand
031400         varying Wt-Idx from 1 by 1
031500         until   Wt-Idx > WS-Period-Count.
031600     compute  WS-Avg-Weekly-Demand rounded =
031700               WS-Sku-Total-Demand / WS-Period-Count
031800         on size error move zero to WS-Avg-Weekly-Demand
031900     end-compute.
032000     compute  WS-Rop rounded =
032100               WS-Avg-Weekly-Demand * WS-Lead-Time-Days /
032200               Sop-Days-Per-Week.
032300     add      WS-Safety-Stock to WS-Rop.
032400*
032500 aa061-Sum-Demand.
032600     add      Wt-Demand-Qty (Wt-Idx) to WS-Sku-Total-Demand.
032700*
032800 aa065-Zero-Sku-Accumulators.
032900     move     zero to WS-Pass-Stat-Elem (Wt-Idx).
033000     if       Wt-Idx = 1
033100              move zero to WS-Sku-Orders-Generated
033200                            WS-Orig-Inv-Sum WS-Opt-Inv-Sum
033300                            WS-Opt-Total-Supply
033400     end-if.
033500*
033600 aa070-Process-One-Period.
033700     move     WS-Cur-Sku to Bal-Sku-Id.
033800     move     Wt-Period-Date (Wt-Idx) to Bal-Period-Date.
033900     move     Wt-Period-No   (Wt-Idx) to Bal-Period-No.
034000     move     Wt-Demand-Qty  (Wt-Idx) to Bal-Demand-Qty.
034100     move     WS-Safety-Stock to Bal-Safety-Stock.
034200     move     WS-Max-Stock    to Bal-Max-Stock.
034300     move     WS-Rop          to Bal-Rop.
034400     perform  aa071-Pass-A-Original.
034500     perform  aa072-Pass-B-Optimized.
034600     write    SOP-Balanced-Plan-Record.
034700 aa070-Exit.  exit.
034800*
034900 aa071-Pass-A-Original.
035000     compute  WS-Orig-Running = WS-Orig-Running
035100              + Wt-Supply-Qty (Wt-Idx) - Wt-Demand-Qty (Wt-Idx).
035200     move     Wt-Supply-Qty (Wt-Idx) to Bal-Supply-Original.
035300     move     WS-Orig-Running        to Bal-Proj-Inv-Original.
035400     if       WS-Orig-Running <= zero
035500              add 1 to WS-Orig-Stockout-Ct
035600     end-if.
035700     if       WS-Orig-Running < WS-Safety-Stock
035800              add 1 to WS-Orig-Below-Safety-Ct
035900     end-if.
036000     if       WS-Orig-Running > zero
036100              add WS-Orig-Running to WS-Orig-Inv-Sum
036200     end-if.
036300*
036400 aa072-Pass-B-Optimized.
036500     compute  WS-Opt-Pre = WS-Opt-Running
036600              + Wt-Supply-Qty (Wt-Idx) - Wt-Demand-Qty (Wt-Idx).
036700     move     spaces to Bal-Order-Reason.
036800     move     "N" to Bal-Order-Gen-Flag.
036900     move     Wt-Supply-Qty (Wt-Idx) to Bal-Supply-Optimized.
037000     if       WS-Opt-Pre < WS-Rop
037100              perform aa073-Raise-Optimizer-Order
037200     else
037300              move WS-Opt-Pre to WS-Opt-Running
037400     end-if.
037500     move     WS-Opt-Running to Bal-Proj-Inv-Optimized.
037600     add      Bal-Supply-Optimized to WS-Opt-Total-Supply.
037700     if       WS-Opt-Running <= zero
037800              add 1 to WS-Opt-Stockout-Ct
037900     end-if.
038000     if       WS-Opt-Running < WS-Safety-Stock
038100              add 1 to WS-Opt-Below-Safety-Ct
038200     end-if.
038300     if       WS-Opt-Running > zero
038400              add WS-Opt-Running to WS-Opt-Inv-Sum
038500     end-if.
038600*
038700 aa073-Raise-Optimizer-Order.
038800     compute  WS-Target-Position = WS-Rop + WS-Avg-Weekly-Demand.
038900     if       WS-Target-Position > WS-Max-Stock
039000              move WS-Max-Stock to WS-Target-Position
039100     end-if.
039200     compute  WS-Need = WS-Target-Position - WS-Opt-Pre.
039300     if       WS-Need > WS-Moq
039400              move WS-Need to WS-Order-Qty
039500     else
039600              move WS-Moq  to WS-Order-Qty
039700     end-if.
039800     if       WS-Opt-Pre + WS-Order-Qty > WS-Max-Stock
039900              compute WS-Order-Qty = WS-Max-Stock - WS-Opt-Pre
040000     end-if.
040100     if       WS-Order-Qty > zero
040200              move "Y" to Bal-Order-Gen-Flag
040300              add  WS-Order-Qty to Bal-Supply-Optimized
040400              add  1 to WS-Sku-Orders-Generated
040500              compute WS-Opt-Running = WS-Opt-Pre + WS-Order-Qty
040600              if  WS-Opt-Pre <= zero
040700                  move "STOCKOUT" to Bal-Order-Reason
040800              else
040900                  move "BELOW ROP" to Bal-Order-Reason
041000              end-if
041100     else
041200              move WS-Opt-Pre to WS-Opt-Running
041300     end-if.
041400*
041500 aa090-Write-Opt-Summary.
041600     move     WS-Cur-Sku              to Ots-Sku-Id.
041700     move     WS-Orig-Stockout-Ct     to Ots-Stockouts-Original.
041800     move     WS-Orig-Below-Safety-Ct to
041900              Ots-Below-Safety-Original.
042000     move     WS-Opt-Stockout-Ct      to Ots-Stockouts-Optimized.
042100     move     WS-Opt-Below-Safety-Ct  to
042200              Ots-Below-Safety-Optimized.
042300     compute  Ots-Stockout-Reduction =
042400              WS-Orig-Stockout-Ct - WS-Opt-Stockout-Ct.
042500     compute  Ots-Safety-Improvement =
042600              WS-Orig-Below-Safety-Ct - WS-Opt-Below-Safety-Ct.
042700     move     WS-Sku-Orders-Generated to Ots-Orders-Generated.
042800     move     WS-Opt-Total-Supply     to
042900              Ots-Total-Supply-Optimized.
043000     if       WS-Period-Count = zero
043100              move zero to Ots-Avg-Inventory-Original
043200                            Ots-Avg-Inventory-Optimized
043300     else
043400              compute Ots-Avg-Inventory-Original rounded =
043500                      WS-Orig-Inv-Sum / WS-Period-Count
043600              compute Ots-Avg-Inventory-Optimized rounded =
043700                      WS-Opt-Inv-Sum / WS-Period-Count
043800     end-if.
043900     write    SOP-Opt-Summary-Record.
044000     add      Ots-Stockout-Reduction to Tot-Opt-Stockouts-Elim.
044100     add      Ots-Safety-Improvement to Tot-Opt-Safety-Improve.
044200     add      WS-Sku-Orders-Generated to Tot-Opt-Orders-Gen.
044300*
