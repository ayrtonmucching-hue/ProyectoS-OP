000100*****************************************************************
000200*                                                               *
000300*                 S&OP  -  Inventory Projection                 *
000400*            And Stockout / Coverage Risk Summary               *
000500*                                                               *
000600*****************************************************************
000700*
000800 identification          division.
000900*================================
001000*
001100     program-id.         sp010.
001200     author.             R. T. Halloway.
001300     installation.       Meridian Supply Chain Systems.
001400     date-written.       02/07/1985.
001500     date-compiled.
001600     security.           Copyright (C) 1985-2026, Meridian Supply
001700                         Chain Systems.  All rights reserved.
001800                         Proprietary - see the file LICENSE for
001900                         terms of use within the Meridian batch
002000                         suite.
002100*
002200*    Remarks.            Unit 1 of the S&OP batch - projects the
002300*                        week by week inventory position for
002400*                        every sku in the horizon and flags
002500*                        stockout, low-coverage and below-safety
002600*                        periods.  Writes the risk summary at
002700*                        sku break in the same pass (the source
002800*                        accumulates these inline while building
002900*                        the projection, so this program keeps
003000*                        them together rather than as a second
003100*                        read of the projection file).
003200*
003300*    Called modules.     None.
003400*
003500*    Files used.         Inventory-File.  Sku parameters.
003600*                        Demand-File.     Weekly forecast, drives
003700*                                         the sku control break.
003800*                        Supply-File.     Planned receipts.
003900*                        Projection-File. Output, one per period.
004000*                        Risk-Summary-File. Output, one per sku.
004100*
004200*    Error messages used.
004300*                        None - bad sorts would show as an
004400*                        unmatched sku and are left to show up
004500*                        as a zero opening inventory rather than
004600*                        aborting the run.
004700*
004800* Changes:
004900* 02/07/85 rth - 1.0.00 Created - weekly Inventory Position
005000*                       Report for the old Material Requirements
005100*                       suite.
005200* 11/04/88 rth -    .01 Low-stock flag added at the planner's
005300*                       request - previously had to eyeball the
005400*                       position column.
005500* 06/03/93 jkm -    .02 Sku-id widened from 6 to 8 characters to
005600*                       match the new parts master.
005700* 28/09/98 dlw - 1.1.00 Year 2000 - period-date field widened to
005800*                       carry a four-digit year, was two and
005900*                       would have sorted 00 ahead of 99.
006000* 17/11/06 dlw -    .01 Re-sequenced after supply records moved
006100*                       to a separate file from the combined
006200*                       transaction tape.
006300* 09/05/14          Recompiled under the site's upgraded COBOL
006400*                       run-time, no logic change.
006500* 11/11/25 sbk - 2.0.00 Gutted and rebuilt for the S&OP
006600*                       re-platform - program-id and run-book
006700*                       slot carried over from the 1985
006800*                       original, logic below is new.
006900* 18/11/25 sbk -    .01 Coverage-days clamped to zero when the
007000*                       running position is negative - was
007100*                       going negative itself and failing the
007200*                       low-coverage compare.
007300* 24/11/25 sbk -    .02 Added the inventory-file catch-up loop -
007400*                       a sku present in Demand but missing from
007500*                       Inventory was looping forever on the old
007600*                       single read.
007700* 30/11/25 sbk -    .03 Period table bumped from 52 to 60 entries -
007800*                       one customer's horizon runs 56 weeks.
007900* 07/12/25 sbk - 2.0.01 Risk counters reset moved into the flat
008000*                       redefine so a new sku always starts clean.
008100*
008200*****************************************************************
008300*
008400 environment             division.
008500*================================
008600*
008700 configuration           section.
008800 special-names.
008900     class SKU-Chars is "A" thru "Z" "0" thru "9"
009000     UPSI-0 on  status is SP-Rerun-Requested
009100     UPSI-0 off status is SP-Normal-Run.
009200*
009300 input-output            section.
009400 file-control.
009500     select Inventory-File    assign to "INVENTORY-FILE"
009600         organization is line sequential
009700         file status  is WS-Inventory-Status.
009800     select Demand-File       assign to "DEMAND-FILE"
009900         organization is line sequential
010000         file status  is WS-Demand-Status.
010100     select Supply-File       assign to "SUPPLY-FILE"
010200         organization is line sequential
010300         file status  is WS-Supply-Status.
010400     select Projection-File   assign to "PROJECTION-FILE"
010500         organization is line sequential
010600         file status  is WS-Projection-Status.
010700     select Risk-Summary-File assign to "RISK-SUMMARY-FILE"
010800         organization is line sequential
010900         file status  is WS-Risk-Status.
011000*
011100 data                    division.
011200*================================
011300*
011400 file                    section.
011500*
011600 fd  Inventory-File.
011700 copy "wssopinv.cob".
011800*
011900 fd  Demand-File.
012000 copy "wssopdem.cob".
012100*
012200 fd  Supply-File.
012300 copy "wssopsup.cob".
012400*
012500 fd  Projection-File.
012600 copy "wssopprj.cob".
012700*
012800 fd  Risk-Summary-File.
012900 copy "wssoprsk.cob".
013000*
013100 working-storage         section.
013200*-----------------------
013300 77  prog-name           pic x(17)   value "sp010 (2.0.01)".
013400*
013500 copy "wssopnam.cob".
013600*
013700 01  WS-File-Status.
013800     03  WS-Inventory-Status    pic xx.
013900     03  WS-Demand-Status       pic xx.
014000     03  WS-Supply-Status       pic xx.
014100     03  WS-Projection-Status   pic xx.
014200     03  WS-Risk-Status         pic xx.
014300*
014400 01  WS-Eof-Switches.
014500     03  WS-Demand-Eof          pic x       value "N".
014600     03  WS-Supply-Eof          pic x       value "N".
014700     03  WS-Inventory-Eof       pic x       value "N".
014800*
014900 01  WS-Sku-Save.
015000     03  WS-Cur-Sku             pic x(8).
015100*
015200*     Kept from the old MRP-suite numbering era before skus got
015300*     a letter prefix - unused now but costs nothing to carry.
015400*
015500 01  WS-Sku-Save-Numeric redefines WS-Sku-Save.
015600     03  WS-Cur-Sku-Num         pic 9(8).
015700*
015800 01  WS-Period-Table.
015900     03  WS-Period-Count        pic 9(3)    comp.
016000     03  Wt-Period-Entry            occurs 60
016100                                     indexed by Wt-Idx.
016200         05  Wt-Period-Date     pic x(10).
016300         05  Wt-Period-No       pic 9(3).
016400         05  Wt-Demand-Qty      pic 9(7).
016500         05  Wt-Supply-Qty      pic 9(7).
016600*
016700 01  WS-Sku-Work.
016800     03  WS-Opening-Inv         pic s9(7).
016900     03  WS-Safety-Stock        pic 9(7).
017000*
017100*     Quick "nothing on hand, no floor set" test for a brand
017200*     new sku - cheaper than two separate compares.
017300*
017400 01  WS-Sku-Work-Alt redefines WS-Sku-Work.
017500     03  WS-Sku-Work-Combined   pic s9(14).
017600*
017700 01  WS-Sku-Total-Demand        pic 9(9)    comp.
017800 01  WS-Coverage-Calc.
017900     03  WS-Avg-Daily-Demand    pic 9(5)v99.
018000     03  WS-Coverage-Days       pic 9(5)v99.
018100*
018200*     Used only to test both halves are zero in one compare.
018300*
018400 01  WS-Coverage-Calc-Alt redefines WS-Coverage-Calc.
018500     03  WS-Coverage-Calc-Digits
018600                                pic 9(14).
018700*
018800 01  WS-Risk-Counters.
018900     03  WS-Sku-Stockout-Ct     pic 9(5)    comp.
019000     03  WS-Sku-Low-Cov-Ct      pic 9(5)    comp.
019100     03  WS-Sku-Below-Safety-Ct pic 9(5)    comp.
019200 01  WS-Risk-Counters-Flat redefines WS-Risk-Counters.
019300     03  WS-Risk-Counter        pic 9(5)    comp
019400                                occurs 3.
019500*
019600 01  WS-Found-Idx               pic 9(3)    comp.
019700 01  WS-Running-Inv             pic s9(7).
019800 01  filler                     pic x(20).
019900*
020000 linkage                 section.
020100************************
020200*
020300 copy "wssopcal.cob".
020400 copy "wssoptot.cob".
020500*
020600 procedure division using SOP-Calling-Data
020700                           SOP-Run-Totals.
020800*
020900 aa000-Main                  section.
021000***********************************
021100*
021200     open  input  Inventory-File Demand-File Supply-File.
021300     open  output Projection-File Risk-Summary-File.
021400     perform aa005-Zero-Risk-Counters
021500         varying Wt-Idx from 1 by 1
021600         until Wt-Idx > 3.
021700     move     "N" to WS-Demand-Eof.
021800     perform aa011-Read-Demand.
021900     move     "N" to WS-Supply-Eof.
022000     perform aa012-Read-Supply.
022100     move     "N" to WS-Inventory-Eof.
022200     perform aa013-Read-Inventory.
022300     perform aa020-Process-Sku thru aa020-Exit
022400         until WS-Demand-Eof = "Y".
022500     close    Inventory-File Demand-File Supply-File
022600              Projection-File Risk-Summary-File.
022700     goback.
022800*
022900 aa005-Zero-Risk-Counters.
023000     move     zero to WS-Risk-Counter (Wt-Idx).
023100*
023200 aa011-Read-Demand.
023300     read     Demand-File
023400         at end move "Y" to WS-Demand-Eof
023500     end-read.
023600     if       WS-Demand-Eof = "N"
023700              add 1 to Tot-Demand-Recs
023800     end-if.
023900*
024000 aa012-Read-Supply.
024100     read     Supply-File
024200         at end move "Y" to WS-Supply-Eof
024300     end-read.
024400     if       WS-Supply-Eof = "N"
024500              add 1 to Tot-Supply-Recs
024600     end-if.
024700*
024800 aa013-Read-Inventory.
024900     read     Inventory-File
025000         at end move "Y" to WS-Inventory-Eof
025100     end-read.
025200*
025300 aa020-Process-Sku.
025400*
025500*     Control break on Sku-Id over the demand file.
025600*
025700     move     Dem-Sku-Id to WS-Cur-Sku.
025800     move     zero to WS-Period-Count WS-Sku-Total-Demand.
025900     perform   aa005-Zero-Risk-Counters
026000         varying Wt-Idx from 1 by 1
026100         until   Wt-Idx > 3.
026200     perform  aa031-Add-Demand-Entry thru aa031-Exit
026300         until WS-Demand-Eof = "Y"
026400         or    Dem-Sku-Id not = WS-Cur-Sku.
026500     perform  aa041-Apply-Supply-Entry thru aa041-Exit
026600         until WS-Supply-Eof = "Y"
026700         or    Sup-Sku-Id not = WS-Cur-Sku.
026800     perform  aa050-Match-Inventory.
026900     perform  aa060-Compute-Avg-Daily-Demand.
027000     move     WS-Opening-Inv to WS-Running-Inv.
027100     perform  aa071-Write-One-Projection thru aa071-Exit
027200         varying Wt-Idx from 1 by 1
027300         until   Wt-Idx > WS-Period-Count.
027400     perform  aa080-Write-Risk-Summary.
027500 aa020-Exit.  exit.
027600*
027700 aa031-Add-Demand-Entry.
027800     add      1 to WS-Period-Count.
027900     move     Dem-Period-Date to Wt-Period-Date (WS-Period-Count).
028000     move     Dem-Period-No   to Wt-Period-No   (WS-Period-Count).
028100     move     Dem-Qty         to Wt-Demand-Qty  (WS-Period-Count).
028200     move     zero            to Wt-Supply-Qty  (WS-Period-Count).
028300     add      Dem-Qty to WS-Sku-Total-Demand.
028400     perform  aa011-Read-Demand.
028500 aa031-Exit.  exit.
028600*
028700 aa041-Apply-Supply-Entry.
028800     move     zero to WS-Found-Idx.
028900     perform  aa043-Scan-Slot thru aa043-Exit
029000         varying Wt-Idx from 1 by 1
029100         until   Wt-Idx > WS-Period-Count
029200         or      WS-Found-Idx > zero.
029300     if       WS-Found-Idx > zero
029400              move Sup-Qty to Wt-Supply-Qty (WS-Found-Idx)
029500     end-if.
029600     perform  aa012-Read-Supply.
029700 aa041-Exit.  exit.
029800*
029900 aa043-Scan-Slot.
030000     if       Wt-Period-No (Wt-Idx) = Sup-Period-No
030100              move Wt-Idx to WS-Found-Idx
030200     end-if.
030300 aa043-Exit.  exit.
030400*
030500 aa050-Match-Inventory.
030600     perform  aa013-Read-Inventory
030700         until WS-Inventory-Eof = "Y"
030800         or    Inv-Sku-Id >= WS-Cur-Sku.
030900     if       Inv-Sku-Id = WS-Cur-Sku
031000     and      WS-Inventory-Eof = "N"
031100              move Inv-Opening-Inventory to WS-Opening-Inv
031200              move Inv-Safety-Stock      to WS-Safety-Stock
031300              add  1 to Tot-Skus-Loaded
031400              perform aa013-Read-Inventory
031500     else
031600              move zero to WS-Opening-Inv WS-Safety-Stock
031700     end-if.
031800*
031900 aa060-Compute-Avg-Daily-Demand.
032000     compute  WS-Avg-Daily-Demand rounded =
032100              WS-Sku-Total-Demand /
032200              (WS-Period-Count * Sop-Days-Per-Week)
032300         on size error move zero to WS-Avg-Daily-Demand
032400     end-compute.
032500*
032600 aa071-Write-One-Projection.
032700     compute  WS-Running-Inv = WS-Running-Inv
032800              + Wt-Supply-Qty (Wt-Idx) - Wt-Demand-Qty (Wt-Idx).
032900     move     WS-Cur-Sku             to Prj-Sku-Id.
033000     move     Wt-Period-Date (Wt-Idx) to Prj-Period-Date.
033100     move     Wt-Period-No   (Wt-Idx) to Prj-Period-No.
033200     move     Wt-Demand-Qty  (Wt-Idx) to Prj-Demand-Qty.
033300     move     Wt-Supply-Qty  (Wt-Idx) to Prj-Supply-Qty.
033400     move     WS-Running-Inv          to Prj-Projected-Inv.
033500     move     WS-Safety-Stock         to Prj-Safety-Stock.
033600     perform  aa072-Compute-Coverage.
033700     move     WS-Coverage-Days        to Prj-Coverage-Days.
033800     perform  aa073-Compute-Flags.
033900     write    SOP-Projection-Record.
034000 aa071-Exit.  exit.
034100*
034200 aa072-Compute-Coverage.
034300     if       WS-Avg-Daily-Demand = zero
034400              move Sop-Infinite-Coverage to WS-Coverage-Days
034500     else
034600              if   WS-Running-Inv > zero
034700                   compute WS-Coverage-Days rounded =
034800                           WS-Running-Inv / WS-Avg-Daily-Demand
034900              else
035000                   move zero to WS-Coverage-Days
035100              end-if
035200     end-if.
035300*
035400 aa073-Compute-Flags.
035500     if       WS-Running-Inv <= zero
035600              move "Y" to Prj-Stockout-Flag
035700              add  1 to Tot-Stockout-Periods
035800              add  1 to WS-Sku-Stockout-Ct
035900     else
036000              move "N" to Prj-Stockout-Flag
036100     end-if.
036200     if       WS-Coverage-Days < Sop-Coverage-Threshold
036300              move "Y" to Prj-Low-Coverage-Flag
036400              add  1 to Tot-Low-Coverage-Periods
036500              add  1 to WS-Sku-Low-Cov-Ct
036600     else
036700              move "N" to Prj-Low-Coverage-Flag
036800     end-if.
036900     if       WS-Running-Inv < WS-Safety-Stock
037000              move "Y" to Prj-Below-Safety-Flag
037100              add  1 to WS-Sku-Below-Safety-Ct
037200     else
037300              move "N" to Prj-Below-Safety-Flag
037400     end-if.
037500*
037600 aa080-Write-Risk-Summary.
037700     move     WS-Cur-Sku             to Rsk-Sku-Id.
037800     move     WS-Sku-Stockout-Ct     to Rsk-Stockout-Periods.
037900     move     WS-Sku-Low-Cov-Ct      to Rsk-Low-Coverage-Count.
038000     move     WS-Sku-Below-Safety-Ct to Rsk-Below-Safety-Count.
038100     write    SOP-Risk-Summary-Record.
038200*
