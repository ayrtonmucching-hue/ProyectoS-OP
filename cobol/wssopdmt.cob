000100*******************************************
000200*                                          *
000300*  Record Definition For DRP Metrics       *
000400*        Output File                       *
000500*     One Record Per Run                   *
000600*******************************************
000700*  File size 33 bytes.
000800*
000900* 16/11/25 sbk - Created.  Always exactly one record - the
001000*                file exists so the control totals can be
001100*                picked up by a downstream job without
001200*                re-reading the whole DRP-Plan file.
001300*
001400 01  SOP-Drp-Metrics-Record.
001500     03  Dmt-Total-Skus          pic 9(5).
001600     03  Dmt-Total-Orders        pic 9(7).
001700     03  Dmt-Avg-Service-Level   pic 9(3)v99.
001800*                                    mean of all period svc levels
001900     03  Dmt-Avg-Coverage-Days   pic 9(5)v99.
002000*                                    mean coverage days, all projs
002100     03  Dmt-Stockout-Periods    pic 9(7).
002200*                                    periods with final inv <= 0
002300     03  filler                  pic x(2).
002400*
