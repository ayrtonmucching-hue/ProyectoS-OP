000100**************************************************
000200*                                                 *
000300*   Working Storage For The Run-Level Totals      *
000400*        Record (Feeds The Run-Report)            *
000500*                                                 *
000600**************************************************
000700* 15/11/25 sbk - Taken from the old final-account accumulator -
000800*                same idea, one record carried program to
000900*                program and printed at EOJ, different contents.
001000* 25/11/25 sbk - Scenario lines limited to 10 occurrences - the
001100*                source ships four canonical scenarios, 10 gives
001200*                headroom without an unbounded table.
001300*
001400 01  SOP-Run-Totals.
001500     03  Tot-Skus-Loaded           pic 9(5)    comp.
001600     03  Tot-Demand-Recs           pic 9(7)    comp.
001700     03  Tot-Supply-Recs           pic 9(7)    comp.
001800     03  Tot-Abc-Counts.
001900         05  Tot-Abc-A-Count       pic 9(5)    comp.
002000         05  Tot-Abc-B-Count       pic 9(5)    comp.
002100         05  Tot-Abc-C-Count       pic 9(5)    comp.
002200     03  Tot-Risk-Counts.
002300         05  Tot-Stockout-Periods     pic 9(7) comp.
002400         05  Tot-Low-Coverage-Periods pic 9(7) comp.
002500*
002600*     Quick zero-out view for Start-Of-Run - rarely need moving
002700*     the two counters separately.
002800*
002900     03  Tot-Risk-Flat redefines Tot-Risk-Counts.
003000         05  Tot-Risk-Counter          pic 9(7) comp
003100                                        occurs 2.
003200     03  Tot-Drp-Totals.
003300         05  Tot-Drp-Orders           pic 9(7) comp.
003400         05  Tot-Drp-Avg-Svc-Level    pic 9(3)v99.
003500         05  Tot-Drp-Stockout-Periods pic 9(7) comp.
003600     03  Tot-Opt-Totals.
003700         05  Tot-Opt-Stockouts-Elim   pic s9(7) comp.
003800         05  Tot-Opt-Safety-Improve   pic s9(7) comp.
003900         05  Tot-Opt-Orders-Gen       pic 9(7)  comp.
004000     03  Tot-Scenario-Count         pic 9(2)    comp.
004100     03  Tot-Scenario-Lines             occurs 10
004200                                         indexed by Tot-Scn-Idx.
004300         05  Tot-Scn-Name              pic x(16).
004400         05  Tot-Scn-Avg-Svc-Level     pic 9(3)v99.
004500         05  Tot-Scn-Orders            pic 9(7).
004600         05  Tot-Scn-Stockout-Periods  pic 9(7).
004700     03  filler                      pic x(30).
004800*
