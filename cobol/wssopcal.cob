000100* 14/11/25 sbk - Calling-data passed Main to each planning unit,
000200*                taken from the old cross-program linkage block -
000300*                stripped of the cron/menu fields this run has no
000400*                use for.
000500* 22/11/25 sbk - Sop-Run-Date added so a unit can stamp its
000600*                output without re-deriving current-date itself.
000700*
000800 01  SOP-Calling-Data.
000900     03  Sop-Called        pic x(8).
001000     03  Sop-Caller        pic x(8).
001100     03  Sop-Term-Code     pic 99.
001200     03  Sop-Run-Date      pic x(10).
001300     03  filler            pic x(2).
001400*
