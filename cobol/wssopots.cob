000100*******************************************
000200*                                          *
000300*  Record Definition For Optimization      *
000400*        Summary Output File               *
000500*     One Record Per Sku                   *
000600*       Original Vs Optimized Supply       *
000700*******************************************
000800*  File size 72 bytes.
000900*
001000* 18/11/25 sbk - Created.
001100* 27/11/25 sbk - Split original/optimized group so the pair
001200*                prints side by side on the run report without
001300*                re-deriving the difference each time - Reduction
001400*                and Improvement are stored, not recomputed.
001500*
001600 01  SOP-Opt-Summary-Record.
001700     03  Ots-Sku-Id                   pic x(8).
001800     03  Ots-Original.
001900         05  Ots-Stockouts-Original    pic 9(5).
002000         05  Ots-Below-Safety-Original pic 9(5).
002100         05  Ots-Avg-Inventory-Original
002200                                       pic 9(7)v99.
002300     03  Ots-Optimized.
002400         05  Ots-Stockouts-Optimized    pic 9(5).
002500         05  Ots-Below-Safety-Optimized pic 9(5).
002600         05  Ots-Avg-Inventory-Optimized
002700                                        pic 9(7)v99.
002800     03  Ots-Stockout-Reduction        pic s9(5).
002900*                                          original minus optimized
003000     03  Ots-Safety-Improvement        pic s9(5).
003100*                                          original minus optimized
003200     03  Ots-Orders-Generated          pic 9(5).
003300*                                          orders the optimizer added
003400     03  Ots-Total-Supply-Optimized    pic 9(9).
003500*                                          sum optimized supply, horizon
003600     03  filler                        pic x(2).
003700*
