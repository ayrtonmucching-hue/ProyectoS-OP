000100*******************************************
000200*                                          *
000300*  Record Definition For ABC Demand        *
000400*        Classification Output File        *
000500*     One Record Per Sku, Descending        *
000600*       By Total Demand                     *
000700*******************************************
000800*  File size 30 bytes.
000900*
001000* 12/11/25 sbk - Created.  Class split follows the standard
001100*                80/95 Pareto bands - see wssopnam.cob for the
001200*                named constants.
001300*
001400 01  SOP-Abc-Record.
001500     03  Abc-Sku-Id          pic x(8).
001600     03  Abc-Total-Demand    pic 9(9).
001700*                                sum of demand over horizon
001800     03  Abc-Demand-Pct      pic 9(3)v99.
001900*                                share of grand total demand, pct
002000     03  Abc-Cum-Pct         pic 9(3)v99.
002100*                                running cumulative share, pct
002200     03  Abc-Class           pic x.
002300*                                A, B or C
002400     03  filler              pic x(2).
002500*
